000010******************************************************************
000020*    COPY          : EXSIM1                                     *
000030*    APLICACION    : EXAMENES EN LINEA - MOTOR DE CALIFICACION  *
000040*    DESCRIPCION   : AREA DE PARAMETROS PARA LA RUTINA DE       *
000050*                  : SIMILITUD DE RESPUESTA ABIERTA (CALIFICA-  *
000060*                  : DOR DE PREGUNTAS TEXT/LONGTEXT).  LA USA   *
000070*                  : EXGR1C01 PARA ARMAR LOS DATOS DE ENTRADA   *
000080*                  : Y EXGR2C02 COMO LINKAGE SECTION AL SER     *
000090*                  : INVOCADO POR CALL.                         *
000100******************************************************************
000110*------------------> HISTORICO - MANUTENCAO <------------------*
000120* FECHA      PROGRAMADOR  TICKET    DESCRIPCION
000130* ---------- -----------  --------  ------------------------   *
000140* 12/03/1991 EDRD         EXGR-0005 AREA INICIAL DE PARAMETROS  *     E005
000150*                                   DE SIMILITUD                *     E005
000160* 02/04/1991 EDRD         EXGR-0011 SE AGREGA RATIO MINIMO DE   *     E011
000170*                                   LONGITUD Y MINIMO PARCIAL   *     E011
000180******************************************************************
000190 01  LK-PARAMETROS-U2.
000200     05  LK-PREGUNTA-TEXTO        PIC X(80).
000210     05  LK-RESPUESTA-TEXTO       PIC X(250).
000220     05  LK-TOTAL-CORRECTAS       PIC 9(02) COMP.
000230     05  LK-TEXTOS-CORRECTOS      PIC X(120) OCCURS 10 TIMES.
000240     05  LK-TOTAL-INCORRECTAS     PIC 9(02) COMP.
000250     05  LK-TEXTOS-INCORRECTOS    PIC X(120) OCCURS 10 TIMES.
000260     05  LK-UMBRAL-SEM            PIC V9(04).
000270     05  LK-UMBRAL-CREDITO-TOTAL  PIC V9(04).
000280     05  LK-UMBRAL-INCORRECTO     PIC V9(04).
000290     05  LK-PESO-PENALIZACION     PIC 9V9(04).
000300     05  LK-FACTOR-CORRECCION     PIC V9(04).
000310     05  LK-MINIMO-PARCIAL        PIC V9(04).
000320     05  LK-TOP-K-INCORRECTAS     PIC 9(02).
000330     05  LK-PESO-ASPECTO          PIC V9(04).
000340     05  LK-RATIO-MIN-LONGITUD    PIC V9(04).
000350     05  LK-PUNTOS-PREGUNTA       PIC 9(03).
000360     05  LK-PUNTAJE-RESULTADO     PIC S9(03)V99.
000370     05  FILLER                   PIC X(08).
