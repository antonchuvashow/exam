000010******************************************************************
000020*    COPY          : EXOPT1                                     *
000030*    APLICACION    : EXAMENES EN LINEA - MOTOR DE CALIFICACION  *
000040*    DESCRIPCION   : LAYOUT DE LAS OPCIONES DE RESPUESTA.  CADA *
000050*                  : OPCION PERTENECE A UNA PREGUNTA            *
000060*                  : (OPT-QST-ID APUNTA A QST-ID) Y TRAE SU     *
000070*                  : POSICION DE PRESENTACION (OPT-SEQ).        *
000080*                  : ARCHIVO OPTFILE, LINE SEQUENTIAL, VIENE    *
000090*                  : ORDENADO POR (OPT-QST-ID, OPT-SEQ).        *
000100******************************************************************
000110*------------------> HISTORICO - MANUTENCAO <------------------*
000120* FECHA      PROGRAMADOR  TICKET    DESCRIPCION
000130* ---------- -----------  --------  ------------------------   *
000140* 04/03/1991 EDRD         EXGR-0001 LAYOUT INICIAL DE OPCIONES  *     E001
000150******************************************************************
000160 01  REG-OPT.
000170     05  OPT-ID                   PIC 9(06).
000180     05  OPT-QST-ID               PIC 9(05).
000190     05  OPT-SEQ                  PIC 9(02).
000200     05  OPT-TEXT                 PIC X(120).
000210     05  OPT-IS-CORRECT           PIC X(01).
000220         88  OPT-CORRECTA                  VALUE 'Y'.
000230         88  OPT-INCORRECTA                VALUE 'N'.
000240     05  FILLER                   PIC X(06).
