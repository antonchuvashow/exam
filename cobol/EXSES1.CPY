000010******************************************************************
000020*    COPY          : EXSES1                                     *
000030*    APLICACION    : EXAMENES EN LINEA - MOTOR DE CALIFICACION  *
000040*    DESCRIPCION   : LAYOUT DE LA SESION DE EXAMEN.  SE USA EN  *
000050*                  : DOS ARCHIVOS CON EL MISMO LAYOUT:          *
000060*                  : SESFILE (ENTRADA, SOLO CAMPOS SES-xxxx)    *
000070*                  : Y SCOSFILE (SALIDA, YA CON TOTALES,        *
000080*                  : PORCENTAJE, NOTA Y BANDERA DE VIOLACION).  *
000090*                  : LINE SEQUENTIAL, SESFILE VIENE ORDENADO    *
000100*                  : POR SES-ID.                                *
000110******************************************************************
000120*------------------> HISTORICO - MANUTENCAO <------------------*
000130* FECHA      PROGRAMADOR  TICKET    DESCRIPCION
000140* ---------- -----------  --------  ------------------------   *
000150* 05/03/1991 EDRD         EXGR-0002 LAYOUT INICIAL DE SESIONES  *     E002
000160* 22/03/1991 EDRD         EXGR-0009 SE AGREGAN CONTADORES DE    *     E009
000170*                                   PROCTORING (TAB-SWITCHES,   *     E009
000180*                                   TIME-OUTSIDE, HEARTBEAT)    *     E009
000190******************************************************************
000200 01  REG-SES.
000210     05  SES-ID                   PIC 9(06).
000220     05  SES-USER-ID              PIC 9(06).
000230     05  SES-USER-NAME            PIC X(30).
000240     05  SES-GROUP-ID             PIC 9(04).
000250     05  SES-TEST-ID              PIC 9(05).
000260     05  SES-ELAPSED-SEC          PIC 9(06).
000270     05  SES-HEARTBEAT-AGE-SEC    PIC 9(06).
000280     05  SES-TAB-SWITCHES         PIC 9(03).
000290     05  SES-TIME-OUTSIDE-SEC     PIC 9(06).
000300     05  SES-VIOLATION-FLAG       PIC X(01).
000310         88  SES-YA-VIOLADA               VALUE 'Y'.
000320         88  SES-SIN-VIOLACION            VALUE 'N'.
000330     05  SES-EARNED-POINTS        PIC S9(05)V99.
000340     05  SES-TOTAL-POINTS         PIC 9(05).
000350     05  SES-SCORE-PERCENT        PIC 9(03).
000360     05  SES-GRADE-NAME           PIC X(20).
000370     05  FILLER                   PIC X(12).
