000010******************************************************************
000020*    COPY          : EXGRD1                                     *
000030*    APLICACION    : EXAMENES EN LINEA - MOTOR DE CALIFICACION  *
000040*    DESCRIPCION   : LAYOUT DE LA ESCALA DE CALIFICACION POR    *
000050*                  : GRUPO DE CANDIDATOS.  ARCHIVO GRDFILE,     *
000060*                  : LINE SEQUENTIAL, VIENE ORDENADO POR        *
000070*                  : (GRD-GROUP-ID, GRD-ORDER DESCENDENTE).     *
000080******************************************************************
000090*------------------> HISTORICO - MANUTENCAO <------------------*
000100* FECHA      PROGRAMADOR  TICKET    DESCRIPCION
000110* ---------- -----------  --------  ------------------------   *
000120* 05/03/1991 EDRD         EXGR-0002 LAYOUT INICIAL DE ESCALAS   *     E002
000130******************************************************************
000140 01  REG-GRD.
000150     05  GRD-GROUP-ID             PIC 9(04).
000160     05  GRD-NAME                 PIC X(20).
000170     05  GRD-MIN-PERCENT          PIC 9(03)V99.
000180     05  GRD-ORDER                PIC 9(03).
000190     05  FILLER                   PIC X(08).
