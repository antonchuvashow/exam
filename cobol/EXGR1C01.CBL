000010******************************************************************
000020* FECHA       : 04/03/1991                                       *
000030* PROGRAMADOR : EDGAR DANIEL RAMIREZ DIVAS (EDRD)                *
000040* APLICACION  : EXAMENES EN LINEA - MOTOR DE CALIFICACION        *
000050* PROGRAMA    : EXGR1C01                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CALIFICA LAS RESPUESTAS DE CADA SESION DE EXAMEN *
000080*             : CONTRA SU CATALOGO DE PREGUNTAS Y OPCIONES,      *
000090*             : CIERRA CADA SESION CON SU PORCENTAJE Y NOTA,     *
000100*             : EVALUA VIOLACIONES DE PROCTORING Y EMITE EL      *
000110*             : REPORTE DE ESTADISTICAS Y UMBRALES SUGERIDOS.    *
000120* ARCHIVOS    : TESTFILE=E,QSTFILE=E,OPTFILE=E,GRDFILE=E,        *
000130*             : SESFILE=E,ANSFILE=E,SCOAFILE=S,SCOSFILE=S,       *
000140*             : RELFILE=S                                        *
000150* ACCION (ES) : P=PROCESA                                        *
000160* INSTALADO   : 11/03/1991                                       *
000170* BPM/RATIONAL: 241107                                           *
000180* NOMBRE      : MOTOR DE CALIFICACION DE EXAMENES EN LINEA       *
000190* DESCRIPCION : MANTENIMIENTO                                    *
000200******************************************************************
000210*------------------> HISTORICO - MANUTENCAO <------------------*
000220* FECHA      PROGRAMADOR  TICKET    DESCRIPCION               *
000230* ---------- -----------  --------  ------------------------  *
000240* 11/03/1991 EDRD         EXGR-0001 VERSION INICIAL.  CARGA    *      E001
000250*                                   DE CATALOGOS Y CALIFICA-   *      E001
000260*                                   CION SINGLE/MULTIPLE.       *     E001
000270* 14/03/1991 EDRD         EXGR-0002 SE AGREGA CALIFICACION DE   *     E002
000280*                                   NUMBER Y ORDER.              *    E002
000290* 19/03/1991 EDRD         EXGR-0003 SE AGREGA CIERRE DE SESION  *     E003
000300*                                   (TOTALES, PORCENTAJE Y      *     E003
000310*                                   BUSQUEDA DE NOTA).           *    E003
000320* 23/03/1991 EDRD         EXGR-0004 SE AGREGA EVALUACION DE     *     E004
000330*                                   PROCTORING (TAB-SWITCHES,    *    E004
000340*                                   TIEMPO AFUERA, TARDANZA,     *    E004
000350*                                   HEARTBEAT).                  *    E004
000360* 01/04/1991 EDRD         EXGR-0005 SE ENLAZA CON EXGR2C02 PARA *     E005
000370*                                   CALIFICAR PREGUNTAS DE      *     E005
000380*                                   RESPUESTA ABIERTA (TEXT Y    *    E005
000390*                                   LONGTEXT).                  *     E005
000400* 09/04/1991 MEQC         EXGR-0008 REVISION DE CALIDAD: SE     *     E008
000410*                                   CORRIGE EL REDONDEO DEL      *    E008
000420*                                   PORCENTAJE DE SESION.        *    E008
000430* 22/04/1991 EDRD         EXGR-0010 SE AGREGA REPORTE DE        *     E010
000440*                                   DISTRIBUCION DE NOTAS,       *    E010
000450*                                   PROMEDIOS POR EXAMEN Y       *    E010
000460*                                   POR GRUPO.                   *    E010
000470* 03/05/1991 EDRD         EXGR-0012 SE AGREGAN MEJORES/PEORES   *     E012
000480*                                   CINCO EXAMENES Y TOP DIEZ    *    E012
000490*                                   ESTUDIANTES.                 *    E012
000500* 17/05/1991 EDRD         EXGR-0014 SE AGREGA SUGERENCIA DE     *     E014
000510*                                   UMBRALES DE CALIFICACION     *    E014
000520*                                   POR CUANTILES.               *    E014
000530* 30/05/1991 JLHP         EXGR-0016 SOPORTE: SE AMPLIA LA TABLA *     E016
000540*                                   DE RESPUESTAS A 3000         *    E016
000550*                                   FILAS POR VOLUMEN DE         *    E016
000560*                                   EXAMENES MASIVOS.          *      E016
000570* 14/11/1998 PEDR         EXGR-0017 AJUSTE MILENIO: SE VALIDA   *     E017
000580*                                   QUE LAS FECHAS DE CARGA NO   *
000590*                                   SE VEAN AFECTADAS POR EL     *    E017
000600*                                   CAMBIO DE SIGLO (Y2K).       *    E017
000610* 08/07/2005 PEDR         EXGR-0021 SE UNIFICA EL FORMATO DEL   *     E021
000620*                                   REPORTE RELFILE A 100        *    E021
000630*                                   COLUMNAS PARA LA NUEVA       *    E021
000640*                                   IMPRESORA DE LOTES.          *    E021
000650* 19/06/2006 PEDR         EXGR-0023 CORRIGE ORDER: EL ARREGLO    *    E023
000660*                                   WKS-CO-CANDIDATO NO SE       *    E023
000670*                                   COMPACTABA IGUAL QUE EL      *    E023
000680*                                   ARREGLO DE CORRECTAS, LA     *    E023
000690*                                   COMPARACION QUEDABA          *    E023
000700*                                   DESALINEADA CUANDO HABIA     *    E023
000710*                                   POSICIONES FUERA DE RANGO.   *    E023
000720* 26/06/2006 PEDR         EXGR-0025 SOPORTE: EL REPORTE DE       *    E025
000730*                                   RESULTADOS DE SESION CORTABA *    E025
000740*                                   EL NOMBRE DE LA NOTA A UN    *    E025
000750*                                   SOLO CARACTER.  SE AMPLIA    *    E025
000760*                                   RELFILE A 120 COLUMNAS       *    E025
000770*                                   (LA IMPRESORA DE LOTES YA    *    E025
000780*                                   ACEPTA CARRO ANCHO) PARA QUE *    E025
000790*                                   EL NOMBRE DE LA NOTA SALGA   *    E025
000800*                                   COMPLETO, IGUAL QUE EN LA    *    E025
000810*                                   DISTRIBUCION DE NOTAS.       *    E025
000820******************************************************************
000830 IDENTIFICATION DIVISION.
000840 PROGRAM-ID. EXGR1C01.
000850 AUTHOR. EDGAR DANIEL RAMIREZ DIVAS.
000860 INSTALLATION. GERENCIA DE SISTEMAS - EXAMENES EN LINEA.
000870 DATE-WRITTEN. 11/03/1991.
000880 DATE-COMPILED.
000890 SECURITY. USO INTERNO UNICAMENTE - PROHIBIDA SU DIVULGACION.
000900******************************************************************
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER. IBM-390.
000940 OBJECT-COMPUTER. IBM-390.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM.
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990     SELECT TESTFILE ASSIGN TO TESTFILE
001000            ORGANIZATION  IS LINE SEQUENTIAL
001010            FILE STATUS   IS FS-TESTFILE
001020                             FSE-TESTFILE.
001030
001040     SELECT QSTFILE  ASSIGN TO QSTFILE
001050            ORGANIZATION  IS LINE SEQUENTIAL
001060            FILE STATUS   IS FS-QSTFILE
001070                             FSE-QSTFILE.
001080
001090     SELECT OPTFILE  ASSIGN TO OPTFILE
001100            ORGANIZATION  IS LINE SEQUENTIAL
001110            FILE STATUS   IS FS-OPTFILE
001120                             FSE-OPTFILE.
001130
001140     SELECT GRDFILE  ASSIGN TO GRDFILE
001150            ORGANIZATION  IS LINE SEQUENTIAL
001160            FILE STATUS   IS FS-GRDFILE
001170                             FSE-GRDFILE.
001180
001190     SELECT SESFILE  ASSIGN TO SESFILE
001200            ORGANIZATION  IS LINE SEQUENTIAL
001210            FILE STATUS   IS FS-SESFILE
001220                             FSE-SESFILE.
001230
001240     SELECT ANSFILE  ASSIGN TO ANSFILE
001250            ORGANIZATION  IS LINE SEQUENTIAL
001260            FILE STATUS   IS FS-ANSFILE
001270                             FSE-ANSFILE.
001280
001290     SELECT SCOAFILE ASSIGN TO SCOAFILE
001300            ORGANIZATION  IS LINE SEQUENTIAL
001310            FILE STATUS   IS FS-SCOAFILE
001320                             FSE-SCOAFILE.
001330
001340     SELECT SCOSFILE ASSIGN TO SCOSFILE
001350            ORGANIZATION  IS LINE SEQUENTIAL
001360            FILE STATUS   IS FS-SCOSFILE
001370                             FSE-SCOSFILE.
001380
001390     SELECT RELFILE  ASSIGN TO RELFILE
001400            ORGANIZATION  IS LINE SEQUENTIAL
001410            FILE STATUS   IS FS-RELFILE
001420                             FSE-RELFILE.
001430
001440 DATA DIVISION.
001450 FILE SECTION.
001460******************************************************************
001470*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001480******************************************************************
001490*   CATALOGO DE EXAMENES
001500*   CATALOGO DE PREGUNTAS
001510*   CATALOGO DE OPCIONES DE RESPUESTA
001520*   ESCALAS DE CALIFICACION POR GRUPO
001530*   SESIONES DE EXAMEN TOMADAS (ENTRADA)
001540*   RESPUESTAS DE LOS CANDIDATOS (ENTRADA)
001550*   RESPUESTAS CALIFICADAS (SALIDA)
001560*   SESIONES CALIFICADAS (SALIDA)
001570*   REPORTE DE ESTADISTICAS Y UMBRALES (SALIDA)
001580 FD  TESTFILE.
001590     COPY EXTEST1.
001600 FD  QSTFILE.
001610     COPY EXQST1.
001620 FD  OPTFILE.
001630     COPY EXOPT1.
001640 FD  GRDFILE.
001650     COPY EXGRD1.
001660 FD  SESFILE.
001670     COPY EXSES1.
001680 FD  ANSFILE.
001690     COPY EXANS1.
001700 FD  SCOAFILE.
001710     COPY EXANS1 REPLACING ==REG-ANS==             BY
001720                           ==REG-ANS-SAL==
001730                           ==ANS-SESSION-ID==       BY
001740                           ==ANS-SESSION-ID-SAL==
001750                           ==ANS-QST-ID==           BY
001760                           ==ANS-QST-ID-SAL==
001770                           ==ANS-SELECTED==         BY
001780                           ==ANS-SELECTED-SAL==
001790                           ==ANS-TEXT==             BY
001800                           ==ANS-TEXT-SAL==
001810                           ==ANS-ORDER==            BY
001820                           ==ANS-ORDER-SAL==
001830                           ==ANS-POINTS-SCORED==    BY
001840                           ==ANS-POINTS-SCORED-SAL==.
001850 FD  SCOSFILE.
001860     COPY EXSES1 REPLACING ==REG-SES==              BY
001870                           ==REG-SES-SAL==
001880                           ==SES-ID==                BY
001890                           ==SES-ID-SAL==
001900                           ==SES-USER-ID==            BY
001910                           ==SES-USER-ID-SAL==
001920                           ==SES-USER-NAME==          BY
001930                           ==SES-USER-NAME-SAL==
001940                           ==SES-GROUP-ID==           BY
001950                           ==SES-GROUP-ID-SAL==
001960                           ==SES-TEST-ID==            BY
001970                           ==SES-TEST-ID-SAL==
001980                           ==SES-ELAPSED-SEC==        BY
001990                           ==SES-ELAPSED-SEC-SAL==
002000                           ==SES-HEARTBEAT-AGE-SEC==  BY
002010                           ==SES-HEARTBEAT-AGE-SEC-SAL==
002020                           ==SES-TAB-SWITCHES==       BY
002030                           ==SES-TAB-SWITCHES-SAL==
002040                           ==SES-TIME-OUTSIDE-SEC==   BY
002050                           ==SES-TIME-OUTSIDE-SEC-SAL==
002060                           ==SES-VIOLATION-FLAG==     BY
002070                           ==SES-VIOLATION-FLAG-SAL==
002080                           ==SES-YA-VIOLADA==         BY
002090                           ==SES-YA-VIOLADA-SAL==
002100                           ==SES-SIN-VIOLACION==      BY
002110                           ==SES-SIN-VIOLACION-SAL==
002120                           ==SES-EARNED-POINTS==      BY
002130                           ==SES-EARNED-POINTS-SAL==
002140                           ==SES-TOTAL-POINTS==       BY
002150                           ==SES-TOTAL-POINTS-SAL==
002160                           ==SES-SCORE-PERCENT==      BY
002170                           ==SES-SCORE-PERCENT-SAL==
002180                           ==SES-GRADE-NAME==         BY
002190                           ==SES-GRADE-NAME-SAL==.
002200 FD  RELFILE
002210     RECORD CONTAINS 120 CHARACTERS.
002220 01  REG-REL.
002230     05  REG-REL-TEXTO                PIC X(116).
002240     05  FILLER                       PIC X(04).
002250
002260 WORKING-STORAGE SECTION.
002270******************************************************************    E025
002280*          VARIABLES SUELTAS DE TRABAJO (HABITO DEL AREA)        *    E025
002290******************************************************************    E025
002300     77  WKS-HAY-PORCENTAJES     PIC 9(01) VALUE ZEROES.             E025
002310         88 HAY-PORCENTAJES                VALUE 1.                  E025
002320     77  WKS-GRUPO-CUENTA        PIC 9(04) COMP VALUE ZEROES.         E025
002330******************************************************************
002340*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
002350******************************************************************
002360 01  WKS-FS-STATUS.
002370*      CATALOGO DE EXAMENES
002380     05 FS-TESTFILE             PIC 9(02) VALUE ZEROES.
002390     05 FSE-TESTFILE.
002400        10 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
002410        10 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
002420        10 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
002430*      CATALOGO DE PREGUNTAS
002440     05 FS-QSTFILE              PIC 9(02) VALUE ZEROES.
002450     05 FSE-QSTFILE.
002460        10 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
002470        10 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
002480        10 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
002490*      CATALOGO DE OPCIONES
002500     05 FS-OPTFILE              PIC 9(02) VALUE ZEROES.
002510     05 FSE-OPTFILE.
002520        10 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
002530        10 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
002540        10 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
002550*      ESCALAS DE CALIFICACION
002560     05 FS-GRDFILE               PIC 9(02) VALUE ZEROES.
002570     05 FSE-GRDFILE.
002580        10 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
002590        10 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
002600        10 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
002610*      SESIONES DE EXAMEN
002620     05 FS-SESFILE               PIC 9(02) VALUE ZEROES.
002630     05 FSE-SESFILE.
002640        10 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
002650        10 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
002660        10 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
002670*      RESPUESTAS DE CANDIDATOS
002680     05 FS-ANSFILE               PIC 9(02) VALUE ZEROES.
002690     05 FSE-ANSFILE.
002700        10 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
002710        10 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
002720        10 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
002730*      RESPUESTAS CALIFICADAS
002740     05 FS-SCOAFILE              PIC 9(02) VALUE ZEROES.
002750     05 FSE-SCOAFILE.
002760        10 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
002770        10 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
002780        10 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
002790*      SESIONES CALIFICADAS
002800     05 FS-SCOSFILE              PIC 9(02) VALUE ZEROES.
002810     05 FSE-SCOSFILE.
002820        10 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
002830        10 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
002840        10 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
002850*      REPORTE DE ESTADISTICAS
002860     05 FS-RELFILE               PIC 9(02) VALUE ZEROES.
002870     05 FSE-RELFILE.
002880        10 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
002890        10 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
002900        10 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
002910*      VARIABLES RUTINA DE FSE
002920     05 PROGRAMA                PIC X(08) VALUE SPACES.
002930     05 ARCHIVO                 PIC X(08) VALUE SPACES.
002940     05 ACCION                  PIC X(10) VALUE SPACES.
002950     05 LLAVE                   PIC X(32) VALUE SPACES.
002960     05 FILLER                  PIC X(06).
002970******************************************************************
002980*                   BANDERAS DE FIN DE ARCHIVO                   *
002990******************************************************************
003000 01  WKS-FLAGS.
003010     05 WKS-FIN-ANSFILE         PIC 9(01) VALUE ZEROES.
003020        88 FIN-ANSFILE                    VALUE 1.
003030     05 WKS-FIN-SESFILE         PIC 9(01) VALUE ZEROES.
003040        88 FIN-SESFILE                    VALUE 1.
003050     05 WKS-QST-ENCONTRADA      PIC 9(01) VALUE ZEROES.
003060        88 QST-ENCONTRADA                 VALUE 1.
003070     05 WKS-SESION-ENCONTRADA   PIC 9(01) VALUE ZEROES.
003080        88 SESION-ENCONTRADA              VALUE 1.
003090     05 FILLER                  PIC X(06).
003100******************************************************************
003110*              CONTADORES E INDICES DE TRABAJO (COMP)            *
003120******************************************************************
003130 01  WKS-CONTADORES.
003140     05 WKS-IX-QST              PIC 9(04) COMP.
003150     05 WKS-IX-OPT              PIC 9(04) COMP.
003160     05 WKS-IX-SES-TOT          PIC 9(04) COMP.
003170     05 WKS-I                   PIC 9(04) COMP.
003180     05 WKS-J                   PIC 9(04) COMP.
003190     05 WKS-K                   PIC 9(04) COMP.
003200     05 WKS-N                   PIC 9(04) COMP.
003210     05 WKS-GRUPO-INICIO        PIC 9(04) COMP.
003220     05 WKS-CONTADOR-CORRECTAS  PIC 9(02) COMP.
003230     05 WKS-CONTADOR-INCORRECT  PIC 9(02) COMP.
003240     05 WKS-IX-OPT-INI          PIC 9(04) COMP.
003250     05 WKS-IX-OPT-FIN          PIC 9(04) COMP.
003260     05 FILLER                  PIC X(06).
003270******************************************************************
003280*         TABLAS DE CATALOGO CARGADAS EN MEMORIA (U1/U2/U3)      *
003290******************************************************************
003300 01  TBT-TABLA-TEST.
003310     05 TBT-TOTAL               PIC 9(04) COMP VALUE ZEROES.
003320     05 TBT-FILA OCCURS 200 TIMES INDEXED BY TBT-IDX.
003330        10 TBT-ID               PIC 9(05).
003340        10 TBT-TITLE            PIC X(40).
003350        10 TBT-DURATION         PIC 9(04).
003360        10 TBT-MAXWARN          PIC 9(02).
003370        10 FILLER               PIC X(05).
003380
003390 01  TBQ-TABLA-QST.
003400     05 TBQ-TOTAL               PIC 9(04) COMP VALUE ZEROES.
003410     05 TBQ-FILA OCCURS 2000 TIMES INDEXED BY TBQ-IDX.
003420        10 TBQ-ID               PIC 9(05).
003430        10 TBQ-TEST-ID          PIC 9(05).
003440        10 TBQ-TYPE             PIC X(08).
003450        10 TBQ-POINTS           PIC 9(03).
003460        10 TBQ-TEXT             PIC X(80).
003470        10 TBQ-TOLERANCE        PIC S9(05)V9(04).
003480        10 TBQ-CORRECT-ORDER    PIC 9(02) OCCURS 10 TIMES.
003490        10 TBQ-SEM-THRESHOLD    PIC V9(04).
003500        10 TBQ-FULL-CREDIT-THR  PIC V9(04).
003510        10 TBQ-INCORRECT-THR    PIC V9(04).
003520        10 TBQ-PENALTY-WEIGHT   PIC 9V9(04).
003530        10 TBQ-CORRECTION-FACT  PIC V9(04).
003540        10 TBQ-MIN-PARTIAL      PIC V9(04).
003550        10 TBQ-TOPK-INCORRECT   PIC 9(02).
003560        10 TBQ-ASPECT-WEIGHT    PIC V9(04).
003570        10 TBQ-LEN-PEN-MIN-RAT  PIC V9(04).
003580        10 FILLER               PIC X(10).
003590
003600 01  TBO-TABLA-OPT.
003610     05 TBO-TOTAL               PIC 9(04) COMP VALUE ZEROES.
003620     05 TBO-FILA OCCURS 5000 TIMES INDEXED BY TBO-IDX.
003630        10 TBO-ID               PIC 9(06).
003640        10 TBO-QST-ID           PIC 9(05).
003650        10 TBO-SEQ              PIC 9(02).
003660        10 TBO-TEXT             PIC X(120).
003670        10 TBO-IS-CORRECT       PIC X(01).
003680        10 FILLER               PIC X(06).
003690
003700 01  TBG-TABLA-GRD.
003710     05 TBG-TOTAL               PIC 9(04) COMP VALUE ZEROES.
003720     05 TBG-FILA OCCURS 300 TIMES INDEXED BY TBG-IDX.
003730        10 TBG-GROUP-ID         PIC 9(04).
003740        10 TBG-NAME             PIC X(20).
003750        10 TBG-MIN-PERCENT      PIC 9(03)V99.
003760        10 TBG-ORDER            PIC 9(03).
003770        10 FILLER               PIC X(04).
003780******************************************************************
003790*   TOTALES POR SESION ACUMULADOS MIENTRAS SE LEEN RESP.     *
003800******************************************************************
003810 01  TBS-TABLA-SESION-TOT.
003820     05 TBS-TOTAL               PIC 9(04) COMP VALUE ZEROES.
003830     05 TBS-FILA OCCURS 3000 TIMES INDEXED BY TBS-IDX.
003840        10 TBS-SESSION-ID       PIC 9(06).
003850        10 TBS-EARNED           PIC S9(07)V99.
003860        10 TBS-TOTAL-PTS        PIC 9(07).
003870        10 FILLER               PIC X(06).
003880******************************************************************
003890*        ACUMULADORES DE ESTADISTICAS PARA EL REPORTE U6         *
003900******************************************************************
003910 01  TBX-TABLA-TEST-STATS.
003920     05 TBX-TOTAL               PIC 9(04) COMP VALUE ZEROES.
003930     05 TBX-FILA OCCURS 200 TIMES INDEXED BY TBX-IDX.
003940        10 TBX-TEST-ID          PIC 9(05).
003950        10 TBX-TITLE            PIC X(40).
003960        10 TBX-SUMA-PCT         PIC 9(09)V99.
003970        10 TBX-CONTADOR         PIC 9(05) COMP.
003980        10 FILLER               PIC X(06).
003990     05 TBX-FILA-ALFA REDEFINES TBX-FILA
004000                       PIC X(65) OCCURS 200 TIMES
004010                       INDEXED BY TBX-IDX2.
004020
004030 01  TBP-TABLA-GRUPO-STATS.
004040     05 TBP-TOTAL               PIC 9(04) COMP VALUE ZEROES.
004050     05 TBP-FILA OCCURS 300 TIMES INDEXED BY TBP-IDX.
004060        10 TBP-GROUP-ID         PIC 9(04).
004070        10 TBP-SUMA-PCT         PIC 9(09)V99.
004080        10 TBP-CONTADOR         PIC 9(05) COMP.
004090        10 FILLER               PIC X(06).
004100
004110 01  TBU-TABLA-USUARIO-STATS.
004120     05 TBU-TOTAL               PIC 9(04) COMP VALUE ZEROES.
004130     05 TBU-FILA OCCURS 1000 TIMES INDEXED BY TBU-IDX.
004140        10 TBU-USER-ID          PIC 9(06).
004150        10 TBU-USER-NAME        PIC X(30).
004160        10 TBU-SUMA-PCT         PIC 9(09)V99.
004170        10 TBU-CONTADOR         PIC 9(05) COMP.
004180        10 FILLER               PIC X(06).
004190     05 TBU-FILA-ALFA REDEFINES TBU-FILA
004200                       PIC X(56) OCCURS 1000 TIMES
004210                       INDEXED BY TBU-IDX2.
004220
004230 01  TBD-TABLA-DISTRIB.
004240     05 TBD-TOTAL               PIC 9(04) COMP VALUE ZEROES.
004250     05 TBD-FILA OCCURS 300 TIMES INDEXED BY TBD-IDX.
004260        10 TBD-GRADE-NAME       PIC X(20).
004270        10 TBD-CONTADOR         PIC 9(05) COMP.
004280        10 FILLER               PIC X(06).
004290
004300 01  TBR-TABLA-PORCENTAJES.
004310     05 TBR-TOTAL               PIC 9(05) COMP VALUE ZEROES.
004320     05 TBR-FILA OCCURS 3000 TIMES INDEXED BY TBR-IDX.
004330        10 TBR-GROUP-ID         PIC 9(04).
004340        10 TBR-PERCENT          PIC 9(03)V99.
004350        10 FILLER               PIC X(04).
004360     05 TBR-FILA-ALFA REDEFINES TBR-FILA
004370                       PIC X(13) OCCURS 3000 TIMES
004380                       INDEXED BY TBR-IDX2.
004390******************************************************************
004400*     AREA DE TRABAJO PARA LA CALIFICACION DE RESPUESTA       *
004410******************************************************************
004420 01  WKS-RESPUESTA-ACTUAL.
004430     05 WKS-PUNTOS-PREGUNTA     PIC 9(03) VALUE ZEROES.
004440     05 WKS-PUNTAJE-OBTENIDO    PIC S9(03)V99 VALUE ZEROES.
004450     05 WKS-SESION-ANTERIOR     PIC 9(06) VALUE ZEROES.
004460     05 WKS-GANADO-SESION       PIC S9(07)V99 VALUE ZEROES.
004470     05 WKS-TOTAL-SESION        PIC 9(07) VALUE ZEROES.
004480     05 FILLER                  PIC X(06).
004490******************************************************************
004500*          AREA DE TRABAJO PARA MULTIPLE, NUMBER Y ORDER      *
004510******************************************************************
004520 01  WKS-CALIF-MULTIPLE.
004530     05 WKS-CM-INTERSECCION     PIC 9(02) VALUE ZEROES.
004540     05 WKS-CM-SOLO-CANDIDATO   PIC 9(02) VALUE ZEROES.
004550     05 WKS-CM-TOTAL-CORRECTAS  PIC 9(02) VALUE ZEROES.
004560     05 WKS-CM-FRACCION         PIC S9(02)V9(04) VALUE ZEROES.
004570     05 WKS-SEL-ENCONTRADA      PIC 9(01) VALUE ZEROES.
004580        88 SEL-ENCONTRADA                 VALUE 1.
004590     05 FILLER                  PIC X(04).
004600
004610 01  WKS-CALIF-NUMERO.
004620     05 WKS-CN-VALOR-CORRECTO   PIC S9(07)V9(04) VALUE ZEROES.
004630     05 WKS-CN-VALOR-CANDIDATO  PIC S9(07)V9(04) VALUE ZEROES.
004640     05 WKS-CN-TOLERANCIA       PIC S9(05)V9(04) VALUE ZEROES.
004650     05 WKS-CN-DIFERENCIA       PIC S9(07)V9(04) VALUE ZEROES.
004660     05 WKS-CN-TEXTO-ENTERO     PIC X(12) VALUE SPACES.
004670     05 WKS-CN-TEXTO-DECIMAL    PIC X(12) VALUE SPACES.
004680     05 WKS-CN-NEGATIVO         PIC 9(01) VALUE ZEROES.
004690        88 CN-ES-NEGATIVO                 VALUE 1.
004700     05 WKS-CN-VALIDO           PIC 9(01) VALUE ZEROES.
004710        88 CN-ES-VALIDO                    VALUE 1.
004720     05 WKS-CN-VALOR-CALCULADO  PIC S9(07)V9(04) VALUE ZEROES.
004730     05 WKS-CN-PARTE-ENTERA     PIC S9(07) VALUE ZEROES.
004740     05 WKS-CN-PARTE-DECIMAL    PIC 9(04) VALUE ZEROES.
004750     05 FILLER                  PIC X(04).
004760
004770 01  WKS-CALIF-ORDEN.
004780     05 WKS-CO-CORRECTO    PIC 9(06) OCCURS 10 TIMES.
004790     05 WKS-CO-CANDIDATO   PIC 9(06) OCCURS 10 TIMES.
004800     05 WKS-CO-LEN-CORRECTO      PIC 9(02) VALUE ZEROES.
004810     05 WKS-CO-LEN-CANDIDATO     PIC 9(02) VALUE ZEROES.              E023
004820     05 WKS-CO-LEN-CORTA         PIC 9(02) VALUE ZEROES.
004830     05 WKS-CO-COINCIDENCIAS     PIC 9(02) VALUE ZEROES.
004840     05 WKS-CO-IDENTICO          PIC 9(01) VALUE ZEROES.
004850        88 CO-SON-IDENTICOS                VALUE 1.
004860     05 FILLER                   PIC X(04).
004870******************************************************************
004880*             AREA DE TRABAJO PARA EL CIERRE DE SESION        *
004890******************************************************************
004900 01  WKS-CIERRE-SESION.
004910     05 WKS-IX-TBT              PIC 9(04) COMP.
004920     05 WKS-IX-TBG              PIC 9(04) COMP.
004930     05 WKS-IX-TBS              PIC 9(04) COMP.
004940     05 WKS-TITULO-EXAMEN       PIC X(40) VALUE SPACES.
004950     05 WKS-MAXWARN-EXAMEN      PIC 9(04) VALUE ZEROES.
004960     05 WKS-MAXOUT-EXAMEN       PIC 9(07) VALUE ZEROES.
004970     05 WKS-DURACION-EXAMEN     PIC 9(04) VALUE ZEROES.
004980     05 FILLER                  PIC X(06).
004990******************************************************************
005000*     CLAVES DE ORDENAMIENTO (INTERCAMBIO DE FILA COMPLETA)   *
005010******************************************************************
005020 01  WKS-FILA-TEMP-TBX.
005030     05  WKS-FILA-TEMP-TBX-DATO PIC X(65) VALUE SPACES.
005040     05  FILLER                 PIC X(04).
005050 01  WKS-FILA-TEMP-TBU.
005060     05  WKS-FILA-TEMP-TBU-DATO PIC X(56) VALUE SPACES.
005070     05  FILLER                 PIC X(04).
005080 01  WKS-FILA-TEMP-TBR.
005090     05  WKS-FILA-TEMP-TBR-DATO PIC X(13) VALUE SPACES.
005100     05  FILLER                 PIC X(04).
005110******************************************************************
005120*            LISTA DE PORCENTAJES DE UN GRUPO (U5)               *
005130******************************************************************
005140 01  WKS-LISTA-CUANTILES.
005150     05 WKS-LC-TOTAL            PIC 9(04) COMP VALUE ZEROES.
005160     05 WKS-LC-VALOR OCCURS 3000 TIMES PIC 9(03)V99
005170                      INDEXED BY WKS-LC-IDX.
005180     05 FILLER                  PIC X(04).
005190 01  WKS-UMBRALES-GRUPO.
005200     05 WKS-UG-TOTAL            PIC 9(03) VALUE ZEROES.
005210     05 WKS-UG-VALOR OCCURS 300 TIMES PIC 9(03)V99.
005220     05 WKS-UG-NOMBRE OCCURS 300 TIMES PIC X(20).
005230     05 FILLER                  PIC X(04).
005240 01  WKS-VARIABLES-CUANTIL.
005250     05 WKS-QV-POSICION         PIC 9(05)V9(04) VALUE ZEROES.
005260     05 WKS-QV-ENTERA           PIC 9(04) COMP VALUE ZEROES.
005270     05 WKS-QV-FRACCION         PIC 9(01)V9(04) VALUE ZEROES.
005280     05 WKS-QV-BAJO             PIC 9(03)V99 VALUE ZEROES.
005290     05 WKS-QV-ALTO             PIC 9(03)V99 VALUE ZEROES.
005300     05 WKS-QV-RESULTADO        PIC 9(03)V99 VALUE ZEROES.
005310     05 FILLER                  PIC X(04).
005320******************************************************************
005330*                 MASCARAS PARA IMPRESION DE REPORTE          *
005340******************************************************************
005350 01  WKS-MASCARA-PCT-GRP.
005360     05 WKS-MASCARA-PCT-ED      PIC ZZ9.99.
005370     05 FILLER                  PIC X(04).
005380 01  WKS-MASCARA-NUM-GRP.
005390     05 WKS-MASCARA-NUM-ED      PIC ZZZ,ZZ9.
005400     05 FILLER                  PIC X(04).
005410 01  WKS-MASCARA-MONTO-GRP.
005420     05 WKS-MASCARA-MONTO-ED    PIC ZZZZZ9.99.
005430     05 FILLER                  PIC X(04).
005440 COPY EXSIM1.
005450 01  WKS-LIN-REPORTE.
005460     05 WKS-LIN-TEXTO           PIC X(120).
005470     05 FILLER                  PIC X(04).
005480
005490 PROCEDURE DIVISION.
005500******************************************************************
005510*               S E C C I O N    P R I N C I P A L
005520******************************************************************
005530 0000-PRINCIPAL SECTION.
005540     PERFORM 1000-CARGA-TABLAS      THRU 1000-CARGA-TABLAS-E
005550     PERFORM 2000-ABRE-ANS-SCOA     THRU 2000-ABRE-ANS-SCOA-E
005560     PERFORM 2100-LEE-ANSFILE       THRU 2100-LEE-ANSFILE-E
005570     PERFORM 2200-PROCESA-ANSFILE   THRU 2200-PROCESA-ANSFILE-E
005580             UNTIL FIN-ANSFILE
005590     PERFORM 2900-CIERRA-ANS-SCOA   THRU 2900-CIERRA-ANS-SCOA-E
005600     PERFORM 3000-ABRE-SES-SCOS     THRU 3000-ABRE-SES-SCOS-E
005610     PERFORM 3100-LEE-SESFILE       THRU 3100-LEE-SESFILE-E
005620     PERFORM 3200-PROCESA-SESFILE   THRU 3200-PROCESA-SESFILE-E
005630             UNTIL FIN-SESFILE
005640     PERFORM 3900-CIERRA-SES-SCOS   THRU 3900-CIERRA-SES-SCOS-E
005650     PERFORM 6000-IMPRIME-REPORTE   THRU 6000-IMPRIME-REPORTE-E
005660     STOP RUN.
005670 0000-PRINCIPAL-E. EXIT.
005680
005690******************************************************************
005700*            C A R G A   D E   C A T A L O G O S  (U1/U3)        *
005710******************************************************************
005720 1000-CARGA-TABLAS SECTION.
005730     PERFORM 1100-CARGA-TEST THRU 1100-CARGA-TEST-E
005740     PERFORM 1200-CARGA-QST  THRU 1200-CARGA-QST-E
005750     PERFORM 1300-CARGA-OPT  THRU 1300-CARGA-OPT-E
005760     PERFORM 1400-CARGA-GRD  THRU 1400-CARGA-GRD-E.
005770 1000-CARGA-TABLAS-E. EXIT.
005780
005790 1100-CARGA-TEST SECTION.
005800     MOVE 'EXGR1C01'  TO PROGRAMA
005810     OPEN INPUT TESTFILE
005820     IF FS-TESTFILE NOT EQUAL 0
005830        MOVE 'OPEN'     TO ACCION
005840        MOVE SPACES     TO LLAVE
005850        MOVE 'TESTFILE' TO ARCHIVO
005860        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005870                              FS-TESTFILE, FSE-TESTFILE
005880        DISPLAY '>>> NO SE PUDO ABRIR TESTFILE <<<' UPON CONSOLE
005890        STOP RUN
005900     END-IF
005910     PERFORM 1110-LEE-TEST THRU 1110-LEE-TEST-E
005920         UNTIL FS-TESTFILE = 10
005930     CLOSE TESTFILE.
005940 1100-CARGA-TEST-E. EXIT.
005950
005960 1110-LEE-TEST SECTION.
005970     READ TESTFILE
005980         AT END MOVE 10 TO FS-TESTFILE
005990         NOT AT END
006000             ADD 1 TO TBT-TOTAL
006010             MOVE TEST-ID            TO TBT-ID (TBT-TOTAL)
006020             MOVE TEST-TITLE         TO TBT-TITLE (TBT-TOTAL)
006030             MOVE TEST-DURATION-MIN  TO TBT-DURATION (TBT-TOTAL)
006040             MOVE TEST-MAX-WARNINGS  TO TBT-MAXWARN (TBT-TOTAL)
006050     END-READ.
006060 1110-LEE-TEST-E. EXIT.
006070
006080 1200-CARGA-QST SECTION.
006090     MOVE 'OPEN'     TO ACCION
006100     MOVE SPACES     TO LLAVE
006110     MOVE 'QSTFILE'  TO ARCHIVO
006120     OPEN INPUT QSTFILE
006130     IF FS-QSTFILE NOT EQUAL 0
006140        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006150                              FS-QSTFILE, FSE-QSTFILE
006160        DISPLAY '>>> NO SE PUDO ABRIR QSTFILE <<<' UPON CONSOLE
006170        STOP RUN
006180     END-IF
006190     PERFORM 1210-LEE-QST THRU 1210-LEE-QST-E
006200         UNTIL FS-QSTFILE = 10
006210     CLOSE QSTFILE.
006220 1200-CARGA-QST-E. EXIT.
006230
006240 1210-LEE-QST SECTION.
006250     READ QSTFILE
006260         AT END MOVE 10 TO FS-QSTFILE
006270         NOT AT END
006280             ADD 1 TO TBQ-TOTAL
006290             MOVE QST-ID           TO TBQ-ID (TBQ-TOTAL)
006300             MOVE QST-TEST-ID      TO TBQ-TEST-ID (TBQ-TOTAL)
006310             MOVE QST-TYPE         TO TBQ-TYPE (TBQ-TOTAL)
006320             MOVE QST-POINTS       TO TBQ-POINTS (TBQ-TOTAL)
006330             MOVE QST-TEXT         TO TBQ-TEXT (TBQ-TOTAL)
006340             MOVE QST-TOLERANCE    TO TBQ-TOLERANCE (TBQ-TOTAL)
006350             PERFORM 1211-COPIA-ORDEN-QST
006360                 VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10
006370             MOVE QST-SEM-THRESHOLD   TO TBQ-SEM-THRESHOLD
006380                 (TBQ-TOTAL)
006390             MOVE QST-FULL-CREDIT-THR TO TBQ-FULL-CREDIT-THR
006400                 (TBQ-TOTAL)
006410             MOVE QST-INCORRECT-THR   TO TBQ-INCORRECT-THR
006420                 (TBQ-TOTAL)
006430             MOVE QST-PENALTY-WEIGHT  TO TBQ-PENALTY-WEIGHT
006440                 (TBQ-TOTAL)
006450             MOVE QST-CORRECTION-FACTOR TO TBQ-CORRECTION-FACT
006460                 (TBQ-TOTAL)
006470             MOVE QST-MIN-PARTIAL     TO TBQ-MIN-PARTIAL
006480                 (TBQ-TOTAL)
006490             MOVE QST-TOPK-INCORRECT  TO TBQ-TOPK-INCORRECT
006500                 (TBQ-TOTAL)
006510             MOVE QST-ASPECT-WEIGHT   TO TBQ-ASPECT-WEIGHT
006520                 (TBQ-TOTAL)
006530             MOVE QST-LEN-PEN-MIN-RATIO TO TBQ-LEN-PEN-MIN-RAT
006540                 (TBQ-TOTAL)
006550     END-READ.
006560 1210-LEE-QST-E. EXIT.
006570
006580 1211-COPIA-ORDEN-QST SECTION.
006590     MOVE QST-CORRECT-ORDER (WKS-I)
006600         TO TBQ-CORRECT-ORDER (TBQ-TOTAL, WKS-I).
006610 1211-COPIA-ORDEN-QST-E. EXIT.
006620
006630 1300-CARGA-OPT SECTION.
006640     MOVE 'OPEN'    TO ACCION
006650     MOVE SPACES    TO LLAVE
006660     MOVE 'OPTFILE' TO ARCHIVO
006670     OPEN INPUT OPTFILE
006680     IF FS-OPTFILE NOT EQUAL 0
006690        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006700                              FS-OPTFILE, FSE-OPTFILE
006710        DISPLAY '>>> NO SE PUDO ABRIR OPTFILE <<<' UPON CONSOLE
006720        STOP RUN
006730     END-IF
006740     PERFORM 1310-LEE-OPT THRU 1310-LEE-OPT-E
006750         UNTIL FS-OPTFILE = 10
006760     CLOSE OPTFILE.
006770 1300-CARGA-OPT-E. EXIT.
006780
006790 1310-LEE-OPT SECTION.
006800     READ OPTFILE
006810         AT END MOVE 10 TO FS-OPTFILE
006820         NOT AT END
006830             ADD 1 TO TBO-TOTAL
006840             MOVE OPT-ID          TO TBO-ID (TBO-TOTAL)
006850             MOVE OPT-QST-ID      TO TBO-QST-ID (TBO-TOTAL)
006860             MOVE OPT-SEQ         TO TBO-SEQ (TBO-TOTAL)
006870             MOVE OPT-TEXT        TO TBO-TEXT (TBO-TOTAL)
006880             MOVE OPT-IS-CORRECT  TO TBO-IS-CORRECT (TBO-TOTAL)
006890     END-READ.
006900 1310-LEE-OPT-E. EXIT.
006910
006920 1400-CARGA-GRD SECTION.
006930     MOVE 'OPEN'    TO ACCION
006940     MOVE SPACES    TO LLAVE
006950     MOVE 'GRDFILE' TO ARCHIVO
006960     OPEN INPUT GRDFILE
006970     IF FS-GRDFILE NOT EQUAL 0
006980        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006990                              FS-GRDFILE, FSE-GRDFILE
007000        DISPLAY '>>> NO SE PUDO ABRIR GRDFILE <<<' UPON CONSOLE
007010        STOP RUN
007020     END-IF
007030     PERFORM 1410-LEE-GRD THRU 1410-LEE-GRD-E
007040         UNTIL FS-GRDFILE = 10
007050     CLOSE GRDFILE.
007060 1400-CARGA-GRD-E. EXIT.
007070
007080 1410-LEE-GRD SECTION.
007090     READ GRDFILE
007100         AT END MOVE 10 TO FS-GRDFILE
007110         NOT AT END
007120             ADD 1 TO TBG-TOTAL
007130             MOVE GRD-GROUP-ID    TO TBG-GROUP-ID (TBG-TOTAL)
007140             MOVE GRD-NAME        TO TBG-NAME (TBG-TOTAL)
007150             MOVE GRD-MIN-PERCENT TO TBG-MIN-PERCENT (TBG-TOTAL)
007160             MOVE GRD-ORDER       TO TBG-ORDER (TBG-TOTAL)
007170     END-READ.
007180 1410-LEE-GRD-E. EXIT.
007190
007200******************************************************************
007210*        P A S E   D E   R E S P U E S T A S   (U1 / U2)         *
007220******************************************************************
007230 2000-ABRE-ANS-SCOA SECTION.
007240     MOVE 'OPEN'     TO ACCION
007250     MOVE SPACES     TO LLAVE
007260     MOVE 'ANSFILE'  TO ARCHIVO
007270     OPEN INPUT ANSFILE
007280     IF FS-ANSFILE NOT EQUAL 0
007290        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
007300                              FS-ANSFILE, FSE-ANSFILE
007310        DISPLAY '>>> NO SE PUDO ABRIR ANSFILE <<<' UPON CONSOLE
007320        STOP RUN
007330     END-IF
007340     MOVE 'SCOAFILE' TO ARCHIVO
007350     OPEN OUTPUT SCOAFILE
007360     IF FS-SCOAFILE NOT EQUAL 0
007370        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
007380                              FS-SCOAFILE, FSE-SCOAFILE
007390        DISPLAY '>>> NO SE PUDO ABRIR SCOAFILE <<<' UPON CONSOLE
007400        STOP RUN
007410     END-IF.
007420 2000-ABRE-ANS-SCOA-E. EXIT.
007430
007440 2100-LEE-ANSFILE SECTION.
007450     READ ANSFILE
007460         AT END MOVE 1 TO WKS-FIN-ANSFILE
007470     END-READ.
007480 2100-LEE-ANSFILE-E. EXIT.
007490
007500 2200-PROCESA-ANSFILE SECTION.
007510     IF WKS-SESION-ANTERIOR NOT EQUAL ZEROES AND
007520        ANS-SESSION-ID NOT EQUAL WKS-SESION-ANTERIOR
007530        PERFORM 2910-GUARDA-TOTAL-SESION
007540                THRU 2910-GUARDA-TOTAL-SESION-E
007550     END-IF
007560     MOVE ANS-SESSION-ID TO WKS-SESION-ANTERIOR
007570     PERFORM 2210-BUSCA-QST THRU 2210-BUSCA-QST-E
007580     MOVE ZEROES TO WKS-PUNTAJE-OBTENIDO
007590     IF QST-ENCONTRADA
007600        MOVE TBQ-POINTS (WKS-IX-QST) TO WKS-PUNTOS-PREGUNTA
007610        IF WKS-PUNTOS-PREGUNTA = ZEROES
007620           MOVE 1 TO WKS-PUNTOS-PREGUNTA
007630        END-IF
007640        ADD WKS-PUNTOS-PREGUNTA TO WKS-TOTAL-SESION
007650        PERFORM 2300-CALIFICA-RESPUESTA
007660                THRU 2300-CALIFICA-RESPUESTA-E
007670        ADD WKS-PUNTAJE-OBTENIDO TO WKS-GANADO-SESION
007680     END-IF
007690     MOVE ANS-SESSION-ID     TO ANS-SESSION-ID-SAL
007700     MOVE ANS-QST-ID         TO ANS-QST-ID-SAL
007710     MOVE ANS-SELECTED (1)   TO ANS-SELECTED-SAL (1)
007720     MOVE ANS-SELECTED (2)   TO ANS-SELECTED-SAL (2)
007730     MOVE ANS-SELECTED (3)   TO ANS-SELECTED-SAL (3)
007740     MOVE ANS-SELECTED (4)   TO ANS-SELECTED-SAL (4)
007750     MOVE ANS-SELECTED (5)   TO ANS-SELECTED-SAL (5)
007760     MOVE ANS-SELECTED (6)   TO ANS-SELECTED-SAL (6)
007770     MOVE ANS-SELECTED (7)   TO ANS-SELECTED-SAL (7)
007780     MOVE ANS-SELECTED (8)   TO ANS-SELECTED-SAL (8)
007790     MOVE ANS-SELECTED (9)   TO ANS-SELECTED-SAL (9)
007800     MOVE ANS-SELECTED (10)  TO ANS-SELECTED-SAL (10)
007810     MOVE ANS-TEXT           TO ANS-TEXT-SAL
007820     MOVE ANS-ORDER (1)      TO ANS-ORDER-SAL (1)
007830     MOVE ANS-ORDER (2)      TO ANS-ORDER-SAL (2)
007840     MOVE ANS-ORDER (3)      TO ANS-ORDER-SAL (3)
007850     MOVE ANS-ORDER (4)      TO ANS-ORDER-SAL (4)
007860     MOVE ANS-ORDER (5)      TO ANS-ORDER-SAL (5)
007870     MOVE ANS-ORDER (6)      TO ANS-ORDER-SAL (6)
007880     MOVE ANS-ORDER (7)      TO ANS-ORDER-SAL (7)
007890     MOVE ANS-ORDER (8)      TO ANS-ORDER-SAL (8)
007900     MOVE ANS-ORDER (9)      TO ANS-ORDER-SAL (9)
007910     MOVE ANS-ORDER (10)     TO ANS-ORDER-SAL (10)
007920     MOVE WKS-PUNTAJE-OBTENIDO TO ANS-POINTS-SCORED-SAL
007930     WRITE REG-ANS-SAL
007940     PERFORM 2100-LEE-ANSFILE THRU 2100-LEE-ANSFILE-E.
007950 2200-PROCESA-ANSFILE-E. EXIT.
007960
007970 2210-BUSCA-QST SECTION.
007980     MOVE ZEROES TO WKS-QST-ENCONTRADA
007990     PERFORM 2211-COMPARA-QST VARYING WKS-IX-QST FROM 1 BY 1
008000             UNTIL WKS-IX-QST > TBQ-TOTAL OR QST-ENCONTRADA.
008010 2210-BUSCA-QST-E. EXIT.
008020
008030 2211-COMPARA-QST SECTION.
008040     IF TBQ-ID (WKS-IX-QST) = ANS-QST-ID
008050        MOVE 1 TO WKS-QST-ENCONTRADA
008060     END-IF.
008070 2211-COMPARA-QST-E. EXIT.
008080
008090******************************************************************
008100*          D E S P A C H O   D E   C A L I F I C A C I O N       *
008110******************************************************************
008120 2300-CALIFICA-RESPUESTA SECTION.
008130     EVALUATE TBQ-TYPE (WKS-IX-QST)
008140         WHEN 'SINGLE  '
008150             PERFORM 2310-CALIF-SINGLE THRU 2310-CALIF-SINGLE-E
008160         WHEN 'MULTIPLE'
008170             PERFORM 2320-CALIF-MULTIPLE
008180                     THRU 2320-CALIF-MULTIPLE-E
008190         WHEN 'NUMBER  '
008200             PERFORM 2330-CALIF-NUMBER THRU 2330-CALIF-NUMBER-E
008210         WHEN 'ORDER   '
008220             PERFORM 2340-CALIF-ORDER THRU 2340-CALIF-ORDER-E
008230         WHEN OTHER
008240             PERFORM 2350-CALIF-TEXTO THRU 2350-CALIF-TEXTO-E
008250     END-EVALUATE.
008260 2300-CALIFICA-RESPUESTA-E. EXIT.
008270
008280 2310-CALIF-SINGLE SECTION.
008290     MOVE ZEROES TO WKS-PUNTAJE-OBTENIDO
008300     PERFORM 2360-BUSCA-OPCIONES-QST
008310             THRU 2360-BUSCA-OPCIONES-QST-E
008320     PERFORM 2312-BUSCA-UNICA-CORRECTA VARYING WKS-IX-OPT
008330             FROM WKS-IX-OPT BY 1
008340             UNTIL WKS-IX-OPT > TBO-TOTAL OR
008350                   TBO-QST-ID (WKS-IX-OPT) NOT = ANS-QST-ID
008360                   OR WKS-PUNTAJE-OBTENIDO NOT = ZEROES.
008370 2310-CALIF-SINGLE-E. EXIT.
008380
008390 2312-BUSCA-UNICA-CORRECTA SECTION.
008400     IF TBO-IS-CORRECT (WKS-IX-OPT) = 'Y' AND
008410        TBO-ID (WKS-IX-OPT) = ANS-SELECTED (1)
008420        MOVE WKS-PUNTOS-PREGUNTA TO WKS-PUNTAJE-OBTENIDO
008430     END-IF.
008440 2312-BUSCA-UNICA-CORRECTA-E. EXIT.
008450
008460 2320-CALIF-MULTIPLE SECTION.
008470     MOVE ZEROES TO WKS-CM-INTERSECCION WKS-CM-SOLO-CANDIDATO
008480                     WKS-CM-TOTAL-CORRECTAS WKS-PUNTAJE-OBTENIDO
008490     PERFORM 2360-BUSCA-OPCIONES-QST
008500             THRU 2360-BUSCA-OPCIONES-QST-E
008510     PERFORM 2321-EVALUA-OPCION-MULT VARYING WKS-IX-OPT
008520             FROM WKS-IX-OPT BY 1
008530             UNTIL WKS-IX-OPT > TBO-TOTAL OR
008540                   TBO-QST-ID (WKS-IX-OPT) NOT = ANS-QST-ID
008550     IF WKS-CM-TOTAL-CORRECTAS NOT = ZEROES
008560        COMPUTE WKS-CM-FRACCION =
008570                (WKS-CM-INTERSECCION - WKS-CM-SOLO-CANDIDATO) /
008580                WKS-CM-TOTAL-CORRECTAS
008590        IF WKS-CM-FRACCION < 0
008600           MOVE ZEROES TO WKS-CM-FRACCION
008610        END-IF
008620        COMPUTE WKS-PUNTAJE-OBTENIDO ROUNDED =
008630                WKS-PUNTOS-PREGUNTA * WKS-CM-FRACCION
008640     END-IF.
008650 2320-CALIF-MULTIPLE-E. EXIT.
008660
008670 2321-EVALUA-OPCION-MULT SECTION.
008680     MOVE ZEROES TO WKS-SEL-ENCONTRADA
008690     PERFORM 2322-OPCION-FUE-SELECCIONADA VARYING WKS-I
008700             FROM 1 BY 1
008710             UNTIL WKS-I > 10 OR SEL-ENCONTRADA
008720     IF TBO-IS-CORRECT (WKS-IX-OPT) = 'Y'
008730        ADD 1 TO WKS-CM-TOTAL-CORRECTAS
008740     END-IF.
008750 2321-EVALUA-OPCION-MULT-E. EXIT.
008760
008770 2322-OPCION-FUE-SELECCIONADA SECTION.
008780     IF ANS-SELECTED (WKS-I) = TBO-ID (WKS-IX-OPT)
008790        IF TBO-IS-CORRECT (WKS-IX-OPT) = 'Y'
008800           ADD 1 TO WKS-CM-INTERSECCION
008810        ELSE
008820           ADD 1 TO WKS-CM-SOLO-CANDIDATO
008830        END-IF
008840        MOVE 1 TO WKS-SEL-ENCONTRADA
008850     END-IF.
008860 2322-OPCION-FUE-SELECCIONADA-E. EXIT.
008870
008880 2330-CALIF-NUMBER SECTION.
008890     MOVE ZEROES TO WKS-PUNTAJE-OBTENIDO WKS-CN-VALOR-CORRECTO
008900     PERFORM 2360-BUSCA-OPCIONES-QST
008910             THRU 2360-BUSCA-OPCIONES-QST-E
008920     PERFORM 2331-BUSCA-VALOR-CORRECTO VARYING WKS-IX-OPT
008930             FROM WKS-IX-OPT BY 1
008940             UNTIL WKS-IX-OPT > TBO-TOTAL OR
008950                   TBO-QST-ID (WKS-IX-OPT) NOT = ANS-QST-ID OR
008960                   WKS-CN-VALOR-CORRECTO NOT = ZEROES
008970     MOVE ANS-TEXT (1:12) TO WKS-CN-TEXTO-ENTERO
008980     PERFORM 2335-TEXTO-A-NUMERO THRU 2335-TEXTO-A-NUMERO-E
008990     MOVE WKS-CN-VALOR-CALCULADO TO WKS-CN-VALOR-CANDIDATO
009000     MOVE TBQ-TOLERANCE (WKS-IX-QST) TO WKS-CN-TOLERANCIA
009010     IF WKS-CN-TOLERANCIA = ZEROES
009020        COMPUTE WKS-CN-TOLERANCIA =
009030                WKS-CN-VALOR-CORRECTO * 0.05
009040     END-IF
009050     IF WKS-CN-TOLERANCIA < 0
009060        COMPUTE WKS-CN-TOLERANCIA = WKS-CN-TOLERANCIA * -1
009070     END-IF
009080     COMPUTE WKS-CN-DIFERENCIA =
009090             WKS-CN-VALOR-CANDIDATO - WKS-CN-VALOR-CORRECTO
009100     IF WKS-CN-DIFERENCIA < 0
009110        COMPUTE WKS-CN-DIFERENCIA = WKS-CN-DIFERENCIA * -1
009120     END-IF
009130     IF WKS-CN-DIFERENCIA NOT > WKS-CN-TOLERANCIA
009140        MOVE WKS-PUNTOS-PREGUNTA TO WKS-PUNTAJE-OBTENIDO
009150     END-IF.
009160 2330-CALIF-NUMBER-E. EXIT.
009170
009180 2331-BUSCA-VALOR-CORRECTO SECTION.
009190     IF TBO-IS-CORRECT (WKS-IX-OPT) = 'Y'
009200        MOVE TBO-TEXT (WKS-IX-OPT) (1:12) TO WKS-CN-TEXTO-ENTERO
009210        PERFORM 2335-TEXTO-A-NUMERO THRU 2335-TEXTO-A-NUMERO-E
009220        MOVE WKS-CN-VALOR-CALCULADO TO WKS-CN-VALOR-CORRECTO
009230     END-IF.
009240 2331-BUSCA-VALOR-CORRECTO-E. EXIT.
009250
009260******************************************************************
009270*  CONVIERTE UN CAMPO DE TEXTO NUMERICO (CON SIGNO Y PUNTO) A    *
009280*  UN VALOR NUMERICO DE TRABAJO, SIN USAR FUNCIONES INTRINSECAS  *
009290******************************************************************
009300 2335-TEXTO-A-NUMERO SECTION.
009310     MOVE ZEROES  TO WKS-CN-VALOR-CALCULADO
009320     MOVE ZEROES  TO WKS-CN-NEGATIVO
009330     MOVE SPACES  TO WKS-CN-TEXTO-DECIMAL
009340     IF WKS-CN-TEXTO-ENTERO (1:1) = '-'
009350        MOVE 1 TO WKS-CN-NEGATIVO
009360        MOVE WKS-CN-TEXTO-ENTERO (2:11) TO WKS-CN-TEXTO-ENTERO
009370     END-IF
009380     UNSTRING WKS-CN-TEXTO-ENTERO DELIMITED BY '.'
009390               INTO WKS-CN-TEXTO-ENTERO WKS-CN-TEXTO-DECIMAL
009400     IF WKS-CN-TEXTO-ENTERO IS NUMERIC
009410        MOVE WKS-CN-TEXTO-ENTERO TO WKS-CN-PARTE-ENTERA
009420     ELSE
009430        MOVE ZEROES TO WKS-CN-PARTE-ENTERA
009440     END-IF
009450     IF WKS-CN-TEXTO-DECIMAL (1:4) IS NUMERIC
009460        MOVE WKS-CN-TEXTO-DECIMAL (1:4) TO WKS-CN-PARTE-DECIMAL
009470     ELSE
009480        MOVE ZEROES TO WKS-CN-PARTE-DECIMAL
009490     END-IF
009500     COMPUTE WKS-CN-VALOR-CALCULADO =
009510             WKS-CN-PARTE-ENTERA + (WKS-CN-PARTE-DECIMAL / 10000)
009520     IF CN-ES-NEGATIVO
009530        COMPUTE WKS-CN-VALOR-CALCULADO =
009540                WKS-CN-VALOR-CALCULADO * -1
009550     END-IF.
009560 2335-TEXTO-A-NUMERO-E. EXIT.
009570
009580 2340-CALIF-ORDER SECTION.
009590     MOVE ZEROES TO WKS-PUNTAJE-OBTENIDO WKS-CO-LEN-CORRECTO
009600                     WKS-CO-LEN-CANDIDATO WKS-CO-LEN-CORTA            E023
009610                     WKS-CO-COINCIDENCIAS WKS-CO-IDENTICO
009620     MOVE ZEROES TO WKS-CO-CORRECTO (1) WKS-CO-CORRECTO (2)
009630                     WKS-CO-CORRECTO (3) WKS-CO-CORRECTO (4)
009640                     WKS-CO-CORRECTO (5) WKS-CO-CORRECTO (6)
009650                     WKS-CO-CORRECTO (7) WKS-CO-CORRECTO (8)
009660                     WKS-CO-CORRECTO (9) WKS-CO-CORRECTO (10)
009670     MOVE ZEROES TO WKS-CO-CANDIDATO (1) WKS-CO-CANDIDATO (2)
009680                     WKS-CO-CANDIDATO (3) WKS-CO-CANDIDATO (4)
009690                     WKS-CO-CANDIDATO (5) WKS-CO-CANDIDATO (6)
009700                     WKS-CO-CANDIDATO (7) WKS-CO-CANDIDATO (8)
009710                     WKS-CO-CANDIDATO (9) WKS-CO-CANDIDATO (10)
009720     PERFORM 2360-BUSCA-OPCIONES-QST
009730             THRU 2360-BUSCA-OPCIONES-QST-E
009740     PERFORM 2341-MAPEA-POSICIONES VARYING WKS-I FROM 1 BY 1
009750             UNTIL WKS-I > 10
009760     IF WKS-CO-LEN-CORRECTO < WKS-CO-LEN-CANDIDATO                    E023
009770        MOVE WKS-CO-LEN-CORRECTO TO WKS-CO-LEN-CORTA                  E023
009780     ELSE                                                             E023
009790        MOVE WKS-CO-LEN-CANDIDATO TO WKS-CO-LEN-CORTA                 E023
009800     END-IF                                                           E023
009810     PERFORM 2344-COMPARA-POSICION VARYING WKS-I FROM 1 BY 1
009820             UNTIL WKS-I > 10
009830     IF WKS-CO-LEN-CORRECTO NOT = ZEROES
009840        IF WKS-CO-COINCIDENCIAS = WKS-CO-LEN-CORRECTO
009850           MOVE WKS-PUNTOS-PREGUNTA TO WKS-PUNTAJE-OBTENIDO
009860        ELSE
009870           COMPUTE WKS-PUNTAJE-OBTENIDO ROUNDED =
009880                   WKS-PUNTOS-PREGUNTA * WKS-CO-COINCIDENCIAS /
009890                   WKS-CO-LEN-CORRECTO
009900        END-IF
009910     END-IF.
009920 2340-CALIF-ORDER-E. EXIT.
009930
009940 2341-MAPEA-POSICIONES SECTION.
009950     MOVE TBQ-CORRECT-ORDER (WKS-IX-QST, WKS-I) TO WKS-J
009960     IF WKS-J > ZEROES AND
009970        WKS-J NOT > (WKS-IX-OPT-FIN - WKS-IX-OPT-INI + 1)
009980        ADD 1 TO WKS-CO-LEN-CORRECTO
009990        COMPUTE WKS-K = WKS-IX-OPT-INI + WKS-J - 1
010000        MOVE TBO-ID (WKS-K)
010010            TO WKS-CO-CORRECTO (WKS-CO-LEN-CORRECTO)
010020     END-IF
010030     MOVE ANS-ORDER (WKS-I) TO WKS-J
010040     IF WKS-J > ZEROES AND
010050        WKS-J NOT > (WKS-IX-OPT-FIN - WKS-IX-OPT-INI + 1)
010060        ADD 1 TO WKS-CO-LEN-CANDIDATO                                 E023
010070        COMPUTE WKS-K = WKS-IX-OPT-INI + WKS-J - 1
010080        MOVE TBO-ID (WKS-K) TO                                        E023
010090            WKS-CO-CANDIDATO (WKS-CO-LEN-CANDIDATO)                   E023
010100     END-IF.
010110 2341-MAPEA-POSICIONES-E. EXIT.
010120
010130 2344-COMPARA-POSICION SECTION.
010140     IF WKS-I NOT > WKS-CO-LEN-CORTA                                  E023
010150        IF WKS-CO-CORRECTO (WKS-I) = WKS-CO-CANDIDATO (WKS-I)
010160           ADD 1 TO WKS-CO-COINCIDENCIAS
010170        END-IF
010180     END-IF.
010190 2344-COMPARA-POSICION-E. EXIT.
010200
010210 2350-CALIF-TEXTO SECTION.
010220     MOVE ZEROES TO WKS-PUNTAJE-OBTENIDO
010230     IF ANS-TEXT NOT = SPACES
010240        PERFORM 2360-BUSCA-OPCIONES-QST
010250                THRU 2360-BUSCA-OPCIONES-QST-E
010260        MOVE ZEROES TO LK-TOTAL-CORRECTAS LK-TOTAL-INCORRECTAS
010270        PERFORM 2351-CLASIFICA-OPCION VARYING WKS-IX-OPT
010280                FROM WKS-IX-OPT-INI BY 1
010290                UNTIL WKS-IX-OPT > WKS-IX-OPT-FIN
010300        MOVE TBQ-TEXT (WKS-IX-QST)          TO LK-PREGUNTA-TEXTO
010310        MOVE ANS-TEXT                       TO LK-RESPUESTA-TEXTO
010320        MOVE TBQ-SEM-THRESHOLD (WKS-IX-QST)   TO LK-UMBRAL-SEM
010330        MOVE TBQ-FULL-CREDIT-THR (WKS-IX-QST) TO
010340                                        LK-UMBRAL-CREDITO-TOTAL
010350        MOVE TBQ-INCORRECT-THR (WKS-IX-QST)   TO
010360                                        LK-UMBRAL-INCORRECTO
010370        MOVE TBQ-PENALTY-WEIGHT (WKS-IX-QST)  TO
010380                                        LK-PESO-PENALIZACION
010390        MOVE TBQ-CORRECTION-FACT (WKS-IX-QST) TO
010400                                        LK-FACTOR-CORRECCION
010410        MOVE TBQ-MIN-PARTIAL (WKS-IX-QST)     TO LK-MINIMO-PARCIAL
010420        MOVE TBQ-TOPK-INCORRECT (WKS-IX-QST)  TO
010430                                        LK-TOP-K-INCORRECTAS
010440        MOVE TBQ-ASPECT-WEIGHT (WKS-IX-QST)   TO LK-PESO-ASPECTO
010450        MOVE TBQ-LEN-PEN-MIN-RAT (WKS-IX-QST) TO
010460                                        LK-RATIO-MIN-LONGITUD
010470        MOVE WKS-PUNTOS-PREGUNTA             TO LK-PUNTOS-PREGUNTA
010480        CALL 'EXGR2C02' USING LK-PARAMETROS-U2
010490        MOVE LK-PUNTAJE-RESULTADO TO WKS-PUNTAJE-OBTENIDO
010500     END-IF.
010510 2350-CALIF-TEXTO-E. EXIT.
010520
010530 2351-CLASIFICA-OPCION SECTION.
010540     IF TBO-IS-CORRECT (WKS-IX-OPT) = 'Y'
010550        ADD 1 TO LK-TOTAL-CORRECTAS
010560        IF LK-TOTAL-CORRECTAS NOT > 10
010570           MOVE TBO-TEXT (WKS-IX-OPT) TO
010580                LK-TEXTOS-CORRECTOS (LK-TOTAL-CORRECTAS)
010590        END-IF
010600     ELSE
010610        ADD 1 TO LK-TOTAL-INCORRECTAS
010620        IF LK-TOTAL-INCORRECTAS NOT > 10
010630           MOVE TBO-TEXT (WKS-IX-OPT) TO
010640                LK-TEXTOS-INCORRECTOS (LK-TOTAL-INCORRECTAS)
010650        END-IF
010660     END-IF.
010670 2351-CLASIFICA-OPCION-E. EXIT.
010680
010690******************************************************************
010700*  LOCALIZA EL RANGO (INICIO/FIN) DE OPCIONES DE PREGUNTA,   *
010710*  APROVECHANDO QUE OPTFILE VIENE ORDENADO POR (QST-ID, SEQ).    *
010720******************************************************************
010730 2360-BUSCA-OPCIONES-QST SECTION.
010740     MOVE ZEROES TO WKS-IX-OPT-INI WKS-IX-OPT-FIN WKS-IX-OPT
010750     PERFORM 2361-AVANZA-HASTA-PREGUNTA VARYING WKS-IX-OPT
010760             FROM 1 BY 1
010770             UNTIL WKS-IX-OPT > TBO-TOTAL OR
010780                   TBO-QST-ID (WKS-IX-OPT) = ANS-QST-ID
010790     IF WKS-IX-OPT NOT > TBO-TOTAL
010800        MOVE WKS-IX-OPT TO WKS-IX-OPT-INI
010810        PERFORM 2362-AVANZA-FIN-PREGUNTA VARYING WKS-IX-OPT
010820                FROM WKS-IX-OPT BY 1
010830                UNTIL WKS-IX-OPT > TBO-TOTAL OR
010840                      TBO-QST-ID (WKS-IX-OPT) NOT = ANS-QST-ID
010850        COMPUTE WKS-IX-OPT-FIN = WKS-IX-OPT - 1
010860     END-IF
010870     MOVE WKS-IX-OPT-INI TO WKS-IX-OPT.
010880 2360-BUSCA-OPCIONES-QST-E. EXIT.
010890
010900 2361-AVANZA-HASTA-PREGUNTA SECTION.
010910     CONTINUE.
010920 2361-AVANZA-HASTA-PREGUNTA-E. EXIT.
010930
010940 2362-AVANZA-FIN-PREGUNTA SECTION.
010950     CONTINUE.
010960 2362-AVANZA-FIN-PREGUNTA-E. EXIT.
010970
010980 2900-CIERRA-ANS-SCOA SECTION.
010990     PERFORM 2910-GUARDA-TOTAL-SESION
011000             THRU 2910-GUARDA-TOTAL-SESION-E
011010     CLOSE ANSFILE SCOAFILE.
011020 2900-CIERRA-ANS-SCOA-E. EXIT.
011030
011040 2910-GUARDA-TOTAL-SESION SECTION.
011050     ADD 1 TO TBS-TOTAL
011060     MOVE WKS-SESION-ANTERIOR TO TBS-SESSION-ID (TBS-TOTAL)
011070     MOVE WKS-GANADO-SESION   TO TBS-EARNED (TBS-TOTAL)
011080     MOVE WKS-TOTAL-SESION    TO TBS-TOTAL-PTS (TBS-TOTAL)
011090     MOVE ZEROES TO WKS-GANADO-SESION WKS-TOTAL-SESION.
011100 2910-GUARDA-TOTAL-SESION-E. EXIT.
011110
011120******************************************************************
011130*   P A S E   D E   S E S I O N E S   ( U 3 / U 4 / S T A T S )  *
011140******************************************************************
011150 3000-ABRE-SES-SCOS SECTION.
011160     MOVE 'OPEN'    TO ACCION
011170     MOVE SPACES    TO LLAVE
011180     MOVE 'SESFILE' TO ARCHIVO
011190     OPEN INPUT SESFILE
011200     IF FS-SESFILE NOT EQUAL 0
011210        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
011220                              FS-SESFILE, FSE-SESFILE
011230        DISPLAY '>>> NO SE PUDO ABRIR SESFILE <<<' UPON CONSOLE
011240        STOP RUN
011250     END-IF
011260     MOVE 'SCOSFILE' TO ARCHIVO
011270     OPEN OUTPUT SCOSFILE
011280     IF FS-SCOSFILE NOT EQUAL 0
011290        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
011300                              FS-SCOSFILE, FSE-SCOSFILE
011310        DISPLAY '>>> NO SE PUDO ABRIR SCOSFILE <<<' UPON CONSOLE
011320        STOP RUN
011330     END-IF
011340     MOVE 'OUTPUT'  TO ACCION
011350     MOVE 'RELFILE'  TO ARCHIVO
011360     OPEN OUTPUT RELFILE
011370     IF FS-RELFILE NOT EQUAL 0
011380        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
011390                              FS-RELFILE, FSE-RELFILE
011400        DISPLAY '>>> NO SE PUDO ABRIR RELFILE <<<' UPON CONSOLE
011410        STOP RUN
011420     END-IF.
011430 3000-ABRE-SES-SCOS-E. EXIT.
011440
011450 3100-LEE-SESFILE SECTION.
011460     READ SESFILE
011470         AT END MOVE 1 TO WKS-FIN-SESFILE
011480     END-READ.
011490 3100-LEE-SESFILE-E. EXIT.
011500
011510 3200-PROCESA-SESFILE SECTION.
011520     PERFORM 3210-BUSCA-TOTAL-SESION
011530             THRU 3210-BUSCA-TOTAL-SESION-E
011540     MOVE SES-ID         TO SES-ID-SAL
011550     MOVE SES-USER-ID    TO SES-USER-ID-SAL
011560     MOVE SES-USER-NAME  TO SES-USER-NAME-SAL
011570     MOVE SES-GROUP-ID   TO SES-GROUP-ID-SAL
011580     MOVE SES-TEST-ID    TO SES-TEST-ID-SAL
011590     MOVE SES-ELAPSED-SEC TO SES-ELAPSED-SEC-SAL
011600     MOVE SES-HEARTBEAT-AGE-SEC TO SES-HEARTBEAT-AGE-SEC-SAL
011610     MOVE SES-TAB-SWITCHES      TO SES-TAB-SWITCHES-SAL
011620     MOVE SES-TIME-OUTSIDE-SEC  TO SES-TIME-OUTSIDE-SEC-SAL
011630     MOVE SES-VIOLATION-FLAG    TO SES-VIOLATION-FLAG-SAL
011640     IF SESION-ENCONTRADA
011650        MOVE TBS-TOTAL-PTS (WKS-IX-TBS) TO SES-TOTAL-POINTS-SAL
011660        MOVE TBS-EARNED (WKS-IX-TBS)    TO SES-EARNED-POINTS-SAL
011670     ELSE
011680        MOVE ZEROES TO SES-TOTAL-POINTS-SAL SES-EARNED-POINTS-SAL
011690     END-IF
011700     IF SES-TOTAL-POINTS-SAL = ZEROES
011710        MOVE ZEROES TO SES-SCORE-PERCENT-SAL
011720     ELSE
011730        COMPUTE SES-SCORE-PERCENT-SAL ROUNDED =
011740                SES-EARNED-POINTS-SAL / SES-TOTAL-POINTS-SAL * 100
011750     END-IF
011760     PERFORM 3220-ASIGNA-CALIFICACION
011770             THRU 3220-ASIGNA-CALIFICACION-E
011780     PERFORM 3700-EVALUA-PROCTORING
011790             THRU 3700-EVALUA-PROCTORING-E
011800     PERFORM 3800-ACUMULA-ESTADISTICAS
011810             THRU 3800-ACUMULA-ESTADISTICAS-E
011820     PERFORM 3900-IMPRIME-DETALLE-SESION
011830             THRU 3900-IMPRIME-DETALLE-SESION-E
011840     WRITE REG-SES-SAL
011850     PERFORM 3100-LEE-SESFILE THRU 3100-LEE-SESFILE-E.
011860 3200-PROCESA-SESFILE-E. EXIT.
011870
011880 3210-BUSCA-TOTAL-SESION SECTION.
011890     MOVE ZEROES TO WKS-SESION-ENCONTRADA
011900     PERFORM 3211-COMPARA-TOTAL-SESION VARYING WKS-IX-TBS
011910             FROM 1 BY 1
011920             UNTIL WKS-IX-TBS > TBS-TOTAL OR SESION-ENCONTRADA.
011930 3210-BUSCA-TOTAL-SESION-E. EXIT.
011940
011950 3211-COMPARA-TOTAL-SESION SECTION.
011960     IF TBS-SESSION-ID (WKS-IX-TBS) = SES-ID
011970        MOVE 1 TO WKS-SESION-ENCONTRADA
011980     END-IF.
011990 3211-COMPARA-TOTAL-SESION-E. EXIT.
012000
012010******************************************************************
012020*     B U S Q U E D A   D E   N O T A   P O R   G R U P O  (U3)  *
012030******************************************************************
012040 3220-ASIGNA-CALIFICACION SECTION.
012050     MOVE SPACES TO SES-GRADE-NAME-SAL
012060     PERFORM 3221-COMPARA-GRD VARYING WKS-IX-TBG FROM 1 BY 1
012070             UNTIL WKS-IX-TBG > TBG-TOTAL OR
012080                   SES-GRADE-NAME-SAL NOT = SPACES.
012090 3220-ASIGNA-CALIFICACION-E. EXIT.
012100
012110 3221-COMPARA-GRD SECTION.
012120     IF TBG-GROUP-ID (WKS-IX-TBG) = SES-GROUP-ID AND
012130        SES-SCORE-PERCENT-SAL >= TBG-MIN-PERCENT (WKS-IX-TBG)
012140        MOVE TBG-NAME (WKS-IX-TBG) TO SES-GRADE-NAME-SAL
012150     END-IF.
012160 3221-COMPARA-GRD-E. EXIT.
012170
012180******************************************************************
012190*         E V A L U A C I O N   D E   P R O C T O R I N G  (U4) *
012200******************************************************************
012210 3700-EVALUA-PROCTORING SECTION.
012220     MOVE 3 TO WKS-MAXWARN-EXAMEN
012230     MOVE ZEROES TO WKS-DURACION-EXAMEN
012240     PERFORM 3710-BUSCA-TEST VARYING WKS-IX-TBT FROM 1 BY 1
012250             UNTIL WKS-IX-TBT > TBT-TOTAL OR
012260                   TBT-ID (WKS-IX-TBT) = SES-TEST-ID
012270     IF WKS-IX-TBT NOT > TBT-TOTAL
012280        MOVE TBT-TITLE (WKS-IX-TBT)    TO WKS-TITULO-EXAMEN
012290        MOVE TBT-DURATION (WKS-IX-TBT) TO WKS-DURACION-EXAMEN
012300        IF TBT-MAXWARN (WKS-IX-TBT) NOT = ZEROES
012310           MOVE TBT-MAXWARN (WKS-IX-TBT) TO WKS-MAXWARN-EXAMEN
012320        END-IF
012330     ELSE
012340        MOVE SPACES TO WKS-TITULO-EXAMEN
012350     END-IF
012360     COMPUTE WKS-MAXOUT-EXAMEN = WKS-MAXWARN-EXAMEN * 60
012370     IF SES-TAB-SWITCHES-SAL >= WKS-MAXWARN-EXAMEN OR
012380        SES-TIME-OUTSIDE-SEC-SAL >= WKS-MAXOUT-EXAMEN
012390        MOVE 'Y' TO SES-VIOLATION-FLAG-SAL
012400     END-IF
012410     IF WKS-DURACION-EXAMEN NOT = ZEROES AND
012420        SES-ELAPSED-SEC-SAL > (WKS-DURACION-EXAMEN * 60) + 5
012430        MOVE 'Y' TO SES-VIOLATION-FLAG-SAL
012440     END-IF
012450     IF SES-HEARTBEAT-AGE-SEC-SAL > 60
012460        MOVE 'Y' TO SES-VIOLATION-FLAG-SAL
012470     END-IF.
012480 3700-EVALUA-PROCTORING-E. EXIT.
012490
012500 3710-BUSCA-TEST SECTION.
012510     CONTINUE.
012520 3710-BUSCA-TEST-E. EXIT.
012530
012540******************************************************************
012550*     A C U M U L A   E S T A D I S T I C A S   P A R A   U 6   *
012560******************************************************************
012570 3800-ACUMULA-ESTADISTICAS SECTION.
012580     PERFORM 3810-ACUMULA-TEST    THRU 3810-ACUMULA-TEST-E
012590     PERFORM 3820-ACUMULA-GRUPO   THRU 3820-ACUMULA-GRUPO-E
012600     PERFORM 3830-ACUMULA-USUARIO THRU 3830-ACUMULA-USUARIO-E
012610     PERFORM 3840-ACUMULA-PORCENTAJE
012620             THRU 3840-ACUMULA-PORCENTAJE-E
012630     IF SES-GRADE-NAME-SAL NOT = SPACES
012640        PERFORM 3850-ACUMULA-DISTRIBUCION
012650                THRU 3850-ACUMULA-DISTRIBUCION-E
012660     END-IF.
012670 3800-ACUMULA-ESTADISTICAS-E. EXIT.
012680
012690 3810-ACUMULA-TEST SECTION.
012700     MOVE ZEROES TO WKS-IX-TBT
012710     PERFORM 3811-COMPARA-TBX VARYING WKS-IX-TBT FROM 1 BY 1
012720             UNTIL WKS-IX-TBT > TBX-TOTAL OR
012730                   TBX-TEST-ID (WKS-IX-TBT) = SES-TEST-ID-SAL
012740     IF WKS-IX-TBT > TBX-TOTAL
012750        ADD 1 TO TBX-TOTAL
012760        MOVE SES-TEST-ID-SAL TO TBX-TEST-ID (TBX-TOTAL)
012770        MOVE WKS-TITULO-EXAMEN TO TBX-TITLE (TBX-TOTAL)
012780        MOVE ZEROES TO TBX-SUMA-PCT (TBX-TOTAL)
012790                        TBX-CONTADOR (TBX-TOTAL)
012800        MOVE TBX-TOTAL TO WKS-IX-TBT
012810     END-IF
012820     ADD SES-SCORE-PERCENT-SAL TO TBX-SUMA-PCT (WKS-IX-TBT)
012830     ADD 1 TO TBX-CONTADOR (WKS-IX-TBT).
012840 3810-ACUMULA-TEST-E. EXIT.
012850
012860 3811-COMPARA-TBX SECTION.
012870     CONTINUE.
012880 3811-COMPARA-TBX-E. EXIT.
012890
012900 3820-ACUMULA-GRUPO SECTION.
012910     MOVE ZEROES TO WKS-IX-TBG
012920     PERFORM 3821-COMPARA-TBP VARYING WKS-IX-TBG FROM 1 BY 1
012930             UNTIL WKS-IX-TBG > TBP-TOTAL OR
012940                   TBP-GROUP-ID (WKS-IX-TBG) = SES-GROUP-ID-SAL
012950     IF WKS-IX-TBG > TBP-TOTAL
012960        ADD 1 TO TBP-TOTAL
012970        MOVE SES-GROUP-ID-SAL TO TBP-GROUP-ID (TBP-TOTAL)
012980        MOVE ZEROES TO TBP-SUMA-PCT (TBP-TOTAL)
012990                        TBP-CONTADOR (TBP-TOTAL)
013000        MOVE TBP-TOTAL TO WKS-IX-TBG
013010     END-IF
013020     ADD SES-SCORE-PERCENT-SAL TO TBP-SUMA-PCT (WKS-IX-TBG)
013030     ADD 1 TO TBP-CONTADOR (WKS-IX-TBG).
013040 3820-ACUMULA-GRUPO-E. EXIT.
013050
013060 3821-COMPARA-TBP SECTION.
013070     CONTINUE.
013080 3821-COMPARA-TBP-E. EXIT.
013090
013100 3830-ACUMULA-USUARIO SECTION.
013110     MOVE ZEROES TO WKS-IX-TBS
013120     PERFORM 3831-COMPARA-TBU VARYING WKS-IX-TBS FROM 1 BY 1
013130             UNTIL WKS-IX-TBS > TBU-TOTAL OR
013140                   TBU-USER-ID (WKS-IX-TBS) = SES-USER-ID-SAL
013150     IF WKS-IX-TBS > TBU-TOTAL
013160        ADD 1 TO TBU-TOTAL
013170        MOVE SES-USER-ID-SAL   TO TBU-USER-ID (TBU-TOTAL)
013180        MOVE SES-USER-NAME-SAL TO TBU-USER-NAME (TBU-TOTAL)
013190        MOVE ZEROES TO TBU-SUMA-PCT (TBU-TOTAL)
013200                        TBU-CONTADOR (TBU-TOTAL)
013210        MOVE TBU-TOTAL TO WKS-IX-TBS
013220     END-IF
013230     ADD SES-SCORE-PERCENT-SAL TO TBU-SUMA-PCT (WKS-IX-TBS)
013240     ADD 1 TO TBU-CONTADOR (WKS-IX-TBS).
013250 3830-ACUMULA-USUARIO-E. EXIT.
013260
013270 3831-COMPARA-TBU SECTION.
013280     CONTINUE.
013290 3831-COMPARA-TBU-E. EXIT.
013300
013310 3840-ACUMULA-PORCENTAJE SECTION.
013320     IF TBR-TOTAL < 3000
013330        ADD 1 TO TBR-TOTAL
013340        MOVE SES-GROUP-ID-SAL      TO TBR-GROUP-ID (TBR-TOTAL)
013350        MOVE SES-SCORE-PERCENT-SAL TO TBR-PERCENT (TBR-TOTAL)
013360     END-IF.
013370 3840-ACUMULA-PORCENTAJE-E. EXIT.
013380
013390 3850-ACUMULA-DISTRIBUCION SECTION.
013400     MOVE ZEROES TO WKS-IX-TBS
013410     PERFORM 3851-COMPARA-TBD VARYING WKS-IX-TBS FROM 1 BY 1
013420             UNTIL WKS-IX-TBS > TBD-TOTAL
013430                OR TBD-GRADE-NAME (WKS-IX-TBS) =
013440                   SES-GRADE-NAME-SAL
013450     IF WKS-IX-TBS > TBD-TOTAL
013460        ADD 1 TO TBD-TOTAL
013470        MOVE SES-GRADE-NAME-SAL TO TBD-GRADE-NAME (TBD-TOTAL)
013480        MOVE ZEROES TO TBD-CONTADOR (TBD-TOTAL)
013490        MOVE TBD-TOTAL TO WKS-IX-TBS
013500     END-IF
013510     ADD 1 TO TBD-CONTADOR (WKS-IX-TBS).
013520 3850-ACUMULA-DISTRIBUCION-E. EXIT.
013530
013540 3851-COMPARA-TBD SECTION.
013550     CONTINUE.
013560 3851-COMPARA-TBD-E. EXIT.
013570
013580******************************************************************
013590*        R E P O R T E   1  -  R E S U L T A D O   S E S I O N   *
013600******************************************************************
013610 3900-IMPRIME-DETALLE-SESION SECTION.
013620     MOVE SPACES TO WKS-LIN-REPORTE
013630     MOVE SES-USER-NAME-SAL        TO WKS-LIN-TEXTO (1:30)
013640     MOVE WKS-TITULO-EXAMEN        TO WKS-LIN-TEXTO (32:40)
013650     MOVE SES-EARNED-POINTS-SAL    TO WKS-MASCARA-MONTO-ED
013660     MOVE WKS-MASCARA-MONTO-ED        TO WKS-LIN-TEXTO (73:9)
013670     MOVE SES-TOTAL-POINTS-SAL     TO WKS-LIN-TEXTO (82:5)
013680     MOVE SES-SCORE-PERCENT-SAL    TO WKS-MASCARA-PCT-ED
013690     MOVE WKS-MASCARA-PCT-ED          TO WKS-LIN-TEXTO (87:6)
013700     MOVE SES-GRADE-NAME-SAL       TO WKS-LIN-TEXTO (94:20)
013710     MOVE SES-VIOLATION-FLAG-SAL   TO WKS-LIN-TEXTO (115:1)
013720     MOVE WKS-LIN-TEXTO            TO REG-REL
013730     WRITE REG-REL.
013740 3900-IMPRIME-DETALLE-SESION-E. EXIT.
013750
013760 3900-CIERRA-SES-SCOS SECTION.
013770     CLOSE SESFILE SCOSFILE.
013780 3900-CIERRA-SES-SCOS-E. EXIT.
013790
013800******************************************************************
013810*      R E P O R T E   D E   E S T A D I S T I C A S   (U6)     *
013820******************************************************************
013830 6000-IMPRIME-REPORTE SECTION.
013840     PERFORM 6100-IMPRIME-DISTRIBUCION
013850             THRU 6100-IMPRIME-DISTRIBUCION-E
013860     PERFORM 6200-IMPRIME-PROMEDIO-TEST
013870             THRU 6200-IMPRIME-PROMEDIO-TEST-E
013880     PERFORM 6300-IMPRIME-PROMEDIO-GRUPO
013890             THRU 6300-IMPRIME-PROMEDIO-GRUPO-E
013900     PERFORM 6400-MEJORES-PEORES-TEST
013910             THRU 6400-MEJORES-PEORES-TEST-E
013920     PERFORM 6500-TOP-ESTUDIANTES
013930             THRU 6500-TOP-ESTUDIANTES-E
013940     PERFORM 6600-UMBRALES-SUGERIDOS
013950             THRU 6600-UMBRALES-SUGERIDOS-E
013960     CLOSE RELFILE.
013970 6000-IMPRIME-REPORTE-E. EXIT.
013980
013990 6100-IMPRIME-DISTRIBUCION SECTION.
014000     MOVE SPACES TO REG-REL
014010     MOVE '** DISTRIBUCION DE NOTAS **' TO REG-REL
014020     WRITE REG-REL
014030     PERFORM 6110-IMPRIME-FILA-DISTRIB VARYING WKS-I FROM 1 BY 1
014040             UNTIL WKS-I > TBD-TOTAL.
014050 6100-IMPRIME-DISTRIBUCION-E. EXIT.
014060
014070 6110-IMPRIME-FILA-DISTRIB SECTION.
014080     MOVE SPACES TO WKS-LIN-REPORTE
014090     MOVE TBD-GRADE-NAME (WKS-I) TO WKS-LIN-TEXTO (1:20)
014100     MOVE TBD-CONTADOR (WKS-I)   TO WKS-MASCARA-NUM-ED
014110     MOVE WKS-MASCARA-NUM-ED        TO WKS-LIN-TEXTO (22:8)
014120     MOVE WKS-LIN-TEXTO          TO REG-REL
014130     WRITE REG-REL.
014140 6110-IMPRIME-FILA-DISTRIB-E. EXIT.
014150
014160 6200-IMPRIME-PROMEDIO-TEST SECTION.
014170     MOVE SPACES TO REG-REL
014180     MOVE '** PROMEDIO DE PORCENTAJE POR EXAMEN **' TO REG-REL
014190     WRITE REG-REL
014200     PERFORM 6210-IMPRIME-FILA-TEST VARYING WKS-I FROM 1 BY 1
014210             UNTIL WKS-I > TBX-TOTAL.
014220 6200-IMPRIME-PROMEDIO-TEST-E. EXIT.
014230
014240 6210-IMPRIME-FILA-TEST SECTION.
014250     MOVE SPACES TO WKS-LIN-REPORTE
014260     MOVE TBX-TITLE (WKS-I) TO WKS-LIN-TEXTO (1:40)
014270     COMPUTE WKS-MASCARA-PCT-ED ROUNDED =
014280             TBX-SUMA-PCT (WKS-I) / TBX-CONTADOR (WKS-I)
014290     MOVE WKS-MASCARA-PCT-ED    TO WKS-LIN-TEXTO (42:6)
014300     MOVE WKS-LIN-TEXTO      TO REG-REL
014310     WRITE REG-REL.
014320 6210-IMPRIME-FILA-TEST-E. EXIT.
014330
014340 6300-IMPRIME-PROMEDIO-GRUPO SECTION.
014350     MOVE SPACES TO REG-REL
014360     MOVE '** PROMEDIO DE PORCENTAJE POR GRUPO **' TO REG-REL
014370     WRITE REG-REL
014380     PERFORM 6310-IMPRIME-FILA-GRUPO VARYING WKS-I FROM 1 BY 1
014390             UNTIL WKS-I > TBP-TOTAL.
014400 6300-IMPRIME-PROMEDIO-GRUPO-E. EXIT.
014410
014420 6310-IMPRIME-FILA-GRUPO SECTION.
014430     MOVE SPACES TO WKS-LIN-REPORTE
014440     MOVE TBP-GROUP-ID (WKS-I) TO WKS-LIN-TEXTO (1:4)
014450     COMPUTE WKS-MASCARA-PCT-ED ROUNDED =
014460             TBP-SUMA-PCT (WKS-I) / TBP-CONTADOR (WKS-I)
014470     MOVE WKS-MASCARA-PCT-ED      TO WKS-LIN-TEXTO (6:6)
014480     MOVE WKS-LIN-TEXTO        TO REG-REL
014490     WRITE REG-REL.
014500 6310-IMPRIME-FILA-GRUPO-E. EXIT.
014510
014520******************************************************************
014530*      M E J O R E S   Y   P E O R E S   5   E X A M E N E S     *
014540******************************************************************
014550 6400-MEJORES-PEORES-TEST SECTION.
014560     PERFORM 6410-PASADA-ORDEN-TBX VARYING WKS-I FROM 1 BY 1
014570             UNTIL WKS-I >= TBX-TOTAL
014580     MOVE SPACES TO REG-REL
014590     MOVE '** MEJORES 5 EXAMENES **' TO REG-REL
014600     WRITE REG-REL
014610     MOVE ZEROES TO WKS-N
014620     PERFORM 6420-IMPRIME-MEJOR VARYING WKS-N FROM 1 BY 1
014630             UNTIL WKS-N > 5 OR WKS-N > TBX-TOTAL
014640     MOVE SPACES TO REG-REL
014650     MOVE '** PEORES 5 EXAMENES **' TO REG-REL
014660     WRITE REG-REL
014670     MOVE ZEROES TO WKS-N
014680     PERFORM 6430-IMPRIME-PEOR VARYING WKS-N FROM 1 BY 1
014690             UNTIL WKS-N > 5 OR WKS-N > TBX-TOTAL.
014700 6400-MEJORES-PEORES-TEST-E. EXIT.
014710
014720 6410-PASADA-ORDEN-TBX SECTION.
014730     PERFORM 6411-COMPARA-ORDEN-TBX VARYING WKS-J FROM 1 BY 1
014740             UNTIL WKS-J > (TBX-TOTAL - WKS-I).
014750 6410-PASADA-ORDEN-TBX-E. EXIT.
014760
014770 6411-COMPARA-ORDEN-TBX SECTION.
014780     IF (TBX-SUMA-PCT (WKS-J) / TBX-CONTADOR (WKS-J)) <
014790        (TBX-SUMA-PCT (WKS-J + 1) / TBX-CONTADOR (WKS-J + 1))
014800        MOVE TBX-FILA-ALFA (WKS-J)  TO WKS-FILA-TEMP-TBX
014810        MOVE TBX-FILA-ALFA (WKS-J + 1)
014820            TO TBX-FILA-ALFA (WKS-J)
014830        MOVE WKS-FILA-TEMP-TBX
014840            TO TBX-FILA-ALFA (WKS-J + 1)
014850     END-IF.
014860 6411-COMPARA-ORDEN-TBX-E. EXIT.
014870
014880 6420-IMPRIME-MEJOR SECTION.
014890     MOVE SPACES TO WKS-LIN-REPORTE
014900     MOVE TBX-TITLE (WKS-N) TO WKS-LIN-TEXTO (1:40)
014910     COMPUTE WKS-MASCARA-PCT-ED ROUNDED =
014920             TBX-SUMA-PCT (WKS-N) / TBX-CONTADOR (WKS-N)
014930     MOVE WKS-MASCARA-PCT-ED   TO WKS-LIN-TEXTO (42:6)
014940     MOVE WKS-LIN-TEXTO     TO REG-REL
014950     WRITE REG-REL.
014960 6420-IMPRIME-MEJOR-E. EXIT.
014970
014980 6430-IMPRIME-PEOR SECTION.
014990     COMPUTE WKS-K = TBX-TOTAL - WKS-N + 1
015000     MOVE SPACES TO WKS-LIN-REPORTE
015010     MOVE TBX-TITLE (WKS-K) TO WKS-LIN-TEXTO (1:40)
015020     COMPUTE WKS-MASCARA-PCT-ED ROUNDED =
015030             TBX-SUMA-PCT (WKS-K) / TBX-CONTADOR (WKS-K)
015040     MOVE WKS-MASCARA-PCT-ED   TO WKS-LIN-TEXTO (42:6)
015050     MOVE WKS-LIN-TEXTO     TO REG-REL
015060     WRITE REG-REL.
015070 6430-IMPRIME-PEOR-E. EXIT.
015080
015090******************************************************************
015100*             T O P   1 0   E S T U D I A N T E S                *
015110******************************************************************
015120 6500-TOP-ESTUDIANTES SECTION.
015130     PERFORM 6510-PASADA-ORDEN-TBU VARYING WKS-I FROM 1 BY 1
015140             UNTIL WKS-I >= TBU-TOTAL
015150     MOVE SPACES TO REG-REL
015160     MOVE '** TOP 10 ESTUDIANTES **' TO REG-REL
015170     WRITE REG-REL
015180     MOVE ZEROES TO WKS-N
015190     PERFORM 6520-IMPRIME-ESTUDIANTE VARYING WKS-N FROM 1 BY 1
015200             UNTIL WKS-N > 10 OR WKS-N > TBU-TOTAL.
015210 6500-TOP-ESTUDIANTES-E. EXIT.
015220
015230 6510-PASADA-ORDEN-TBU SECTION.
015240     PERFORM 6511-COMPARA-ORDEN-TBU VARYING WKS-J FROM 1 BY 1
015250             UNTIL WKS-J > (TBU-TOTAL - WKS-I).
015260 6510-PASADA-ORDEN-TBU-E. EXIT.
015270
015280 6511-COMPARA-ORDEN-TBU SECTION.
015290     IF (TBU-SUMA-PCT (WKS-J) / TBU-CONTADOR (WKS-J)) <
015300        (TBU-SUMA-PCT (WKS-J + 1) / TBU-CONTADOR (WKS-J + 1))
015310        MOVE TBU-FILA-ALFA (WKS-J)  TO WKS-FILA-TEMP-TBU
015320        MOVE TBU-FILA-ALFA (WKS-J + 1)
015330            TO TBU-FILA-ALFA (WKS-J)
015340        MOVE WKS-FILA-TEMP-TBU
015350            TO TBU-FILA-ALFA (WKS-J + 1)
015360     END-IF.
015370 6511-COMPARA-ORDEN-TBU-E. EXIT.
015380
015390 6520-IMPRIME-ESTUDIANTE SECTION.
015400     MOVE SPACES TO WKS-LIN-REPORTE
015410     MOVE WKS-N TO WKS-LIN-TEXTO (1:3)
015420     MOVE TBU-USER-NAME (WKS-N) TO WKS-LIN-TEXTO (5:30)
015430     COMPUTE WKS-MASCARA-PCT-ED ROUNDED =
015440             TBU-SUMA-PCT (WKS-N) / TBU-CONTADOR (WKS-N)
015450     MOVE WKS-MASCARA-PCT-ED       TO WKS-LIN-TEXTO (36:6)
015460     MOVE TBU-CONTADOR (WKS-N)  TO WKS-LIN-TEXTO (43:5)
015470     MOVE WKS-LIN-TEXTO         TO REG-REL
015480     WRITE REG-REL.
015490 6520-IMPRIME-ESTUDIANTE-E. EXIT.
015500
015510******************************************************************
015520*      U M B R A L E S   D E   C A L I F I C A C I O N  (U5)     *
015530******************************************************************
015540 6600-UMBRALES-SUGERIDOS SECTION.
015550     MOVE SPACES TO REG-REL
015560     MOVE '** UMBRALES DE CALIFICACION SUGERIDOS **' TO REG-REL
015570     WRITE REG-REL
015580     MOVE ZEROES TO WKS-IX-TBG
015590     PERFORM 6610-PROCESA-GRUPO-GRD VARYING WKS-IX-TBG FROM 1
015600             BY 1 UNTIL WKS-IX-TBG > TBG-TOTAL.
015610 6600-UMBRALES-SUGERIDOS-E. EXIT.
015620
015630 6610-PROCESA-GRUPO-GRD SECTION.
015640     IF WKS-IX-TBG = 1
015650        OR TBG-GROUP-ID (WKS-IX-TBG) NOT =
015660           TBG-GROUP-ID (WKS-IX-TBG - 1)
015670        PERFORM 6611-CUENTA-GRUPO THRU 6611-CUENTA-GRUPO-E
015680        IF WKS-GRUPO-CUENTA < 2
015690           MOVE SPACES TO REG-REL
015700           MOVE TBG-GROUP-ID (WKS-IX-TBG) TO WKS-LIN-TEXTO (1:4)
015710           STRING WKS-LIN-TEXTO (1:4)
015720                  ': NECESITA AL MENOS DOS NOTAS'
015730                  DELIMITED BY SIZE INTO REG-REL
015740           WRITE REG-REL
015750        ELSE
015760           PERFORM 6620-ARMA-LISTA-PCT-GRUPO
015770                   THRU 6620-ARMA-LISTA-PCT-GRUPO-E
015780           PERFORM 6630-CALCULA-UMBRALES-GRUPO
015790                   THRU 6630-CALCULA-UMBRALES-GRUPO-E
015800           PERFORM 6640-IMPRIME-UMBRALES-GRUPO
015810                   THRU 6640-IMPRIME-UMBRALES-GRUPO-E
015820        END-IF
015830     END-IF.
015840 6610-PROCESA-GRUPO-GRD-E. EXIT.
015850
015860 6611-CUENTA-GRUPO SECTION.
015870     MOVE WKS-IX-TBG TO WKS-GRUPO-INICIO
015880     MOVE ZEROES     TO WKS-GRUPO-CUENTA
015890     PERFORM 6612-CUENTA-FILA-GRUPO VARYING WKS-K
015900             FROM WKS-IX-TBG BY 1
015910             UNTIL WKS-K > TBG-TOTAL
015920                OR TBG-GROUP-ID (WKS-K) NOT =
015930                   TBG-GROUP-ID (WKS-IX-TBG).
015940 6611-CUENTA-GRUPO-E. EXIT.
015950
015960 6612-CUENTA-FILA-GRUPO SECTION.
015970     ADD 1 TO WKS-GRUPO-CUENTA.
015980 6612-CUENTA-FILA-GRUPO-E. EXIT.
015990
016000 6620-ARMA-LISTA-PCT-GRUPO SECTION.
016010     MOVE ZEROES TO WKS-LC-TOTAL WKS-HAY-PORCENTAJES
016020     PERFORM 6621-COPIA-PCT-GRUPO VARYING WKS-I FROM 1 BY 1
016030             UNTIL WKS-I > TBR-TOTAL
016040     PERFORM 6622-PASADA-ORDEN-PCT VARYING WKS-J FROM 1 BY 1
016050             UNTIL WKS-J >= WKS-LC-TOTAL.
016060 6620-ARMA-LISTA-PCT-GRUPO-E. EXIT.
016070
016080 6621-COPIA-PCT-GRUPO SECTION.
016090     IF TBR-GROUP-ID (WKS-I) = TBG-GROUP-ID (WKS-IX-TBG) AND
016100        WKS-LC-TOTAL < 3000
016110        ADD 1 TO WKS-LC-TOTAL
016120        MOVE TBR-PERCENT (WKS-I) TO WKS-LC-VALOR (WKS-LC-TOTAL)
016130        MOVE 1 TO WKS-HAY-PORCENTAJES
016140     END-IF.
016150 6621-COPIA-PCT-GRUPO-E. EXIT.
016160
016170 6622-PASADA-ORDEN-PCT SECTION.
016180     PERFORM 6623-COMPARA-PCT VARYING WKS-K FROM 1 BY 1
016190             UNTIL WKS-K > (WKS-LC-TOTAL - WKS-J).
016200 6622-PASADA-ORDEN-PCT-E. EXIT.
016210
016220 6623-COMPARA-PCT SECTION.
016230     IF WKS-LC-VALOR (WKS-K) > WKS-LC-VALOR (WKS-K + 1)
016240        MOVE WKS-LC-VALOR (WKS-K)     TO WKS-QV-BAJO
016250        MOVE WKS-LC-VALOR (WKS-K + 1) TO WKS-LC-VALOR (WKS-K)
016260        MOVE WKS-QV-BAJO              TO WKS-LC-VALOR (WKS-K + 1)
016270     END-IF.
016280 6623-COMPARA-PCT-E. EXIT.
016290
016300******************************************************************
016310*  CALCULA LOS N UMBRALES (UNO POR NOTA) DEL GRUPO ACTUAL, POR  *
016320*  CUANTILES SI HAY DATOS, O EN FORMA PAREJA SI NO HAY NINGUNO.  *
016330******************************************************************
016340 6630-CALCULA-UMBRALES-GRUPO SECTION.
016350     MOVE WKS-GRUPO-CUENTA TO WKS-UG-TOTAL
016360     MOVE ZEROES TO WKS-N
016370     PERFORM 6631-CALCULA-UMBRAL-K VARYING WKS-N FROM 1 BY 1
016380             UNTIL WKS-N > WKS-UG-TOTAL.
016390 6630-CALCULA-UMBRALES-GRUPO-E. EXIT.
016400
016410 6631-CALCULA-UMBRAL-K SECTION.
016420     IF HAY-PORCENTAJES
016430        COMPUTE WKS-QV-POSICION =
016440                (WKS-N / WKS-UG-TOTAL) * (WKS-LC-TOTAL - 1)
016450        MOVE WKS-QV-POSICION TO WKS-QV-ENTERA
016460        COMPUTE WKS-QV-FRACCION = WKS-QV-POSICION - WKS-QV-ENTERA
016470        ADD 1 TO WKS-QV-ENTERA
016480        MOVE WKS-LC-VALOR (WKS-QV-ENTERA) TO WKS-QV-BAJO
016490        IF WKS-QV-ENTERA < WKS-LC-TOTAL
016500           MOVE WKS-LC-VALOR (WKS-QV-ENTERA + 1) TO WKS-QV-ALTO
016510        ELSE
016520           MOVE WKS-QV-BAJO TO WKS-QV-ALTO
016530        END-IF
016540        COMPUTE WKS-UG-VALOR (WKS-N) ROUNDED =
016550                WKS-QV-BAJO +
016560                (WKS-QV-FRACCION * (WKS-QV-ALTO - WKS-QV-BAJO))
016570     ELSE
016580        COMPUTE WKS-UG-VALOR (WKS-N) ROUNDED =
016590                (100 * WKS-N) / WKS-UG-TOTAL
016600     END-IF
016610     COMPUTE WKS-K = WKS-UG-TOTAL - WKS-N + 1
016620     COMPUTE WKS-J = WKS-GRUPO-INICIO + WKS-K - 1
016630     MOVE TBG-NAME (WKS-J) TO WKS-UG-NOMBRE (WKS-N).
016640 6631-CALCULA-UMBRAL-K-E. EXIT.
016650
016660 6640-IMPRIME-UMBRALES-GRUPO SECTION.
016670     PERFORM 6641-IMPRIME-UMBRAL VARYING WKS-N FROM 1 BY 1
016680             UNTIL WKS-N > WKS-UG-TOTAL.
016690 6640-IMPRIME-UMBRALES-GRUPO-E. EXIT.
016700
016710 6641-IMPRIME-UMBRAL SECTION.
016720     MOVE SPACES TO WKS-LIN-REPORTE
016730     MOVE WKS-UG-NOMBRE (WKS-N) TO WKS-LIN-TEXTO (1:20)
016740     MOVE WKS-UG-VALOR (WKS-N)  TO WKS-MASCARA-PCT-ED
016750     STRING ': FROM '           DELIMITED BY SIZE
016760            WKS-MASCARA-PCT-ED     DELIMITED BY SIZE
016770            '%'                 DELIMITED BY SIZE
016780            INTO WKS-LIN-TEXTO (22:20)
016790     MOVE WKS-LIN-TEXTO         TO REG-REL
016800     WRITE REG-REL.
016810 6641-IMPRIME-UMBRAL-E. EXIT.
