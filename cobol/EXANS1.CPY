000010******************************************************************
000020*    COPY          : EXANS1                                     *
000030*    APLICACION    : EXAMENES EN LINEA - MOTOR DE CALIFICACION  *
000040*    DESCRIPCION   : LAYOUT DE LA RESPUESTA DE UN CANDIDATO A   *
000050*                  : UNA PREGUNTA.  SE USA EN DOS ARCHIVOS CON  *
000060*                  : EL MISMO LAYOUT: ANSFILE (ENTRADA, SOLO    *
000070*                  : CAMPOS ANS-xxxx) Y SCOAFILE (SALIDA, YA    *
000080*                  : CON ANS-POINTS-SCORED LLENO).  LINE        *
000090*                  : SEQUENTIAL, ANSFILE VIENE ORDENADO POR     *
000100*                  : (ANS-SESSION-ID, ANS-QST-ID).              *
000110******************************************************************
000120*------------------> HISTORICO - MANUTENCAO <------------------*
000130* FECHA      PROGRAMADOR  TICKET    DESCRIPCION
000140* ---------- -----------  --------  ------------------------   *
000150* 06/03/1991 EDRD         EXGR-0003 LAYOUT INICIAL DE RESPUESTAS*     E003
000160******************************************************************
000170 01  REG-ANS.
000180     05  ANS-SESSION-ID           PIC 9(06).
000190     05  ANS-QST-ID               PIC 9(05).
000200     05  ANS-SELECTED             PIC 9(06) OCCURS 10 TIMES.
000210     05  ANS-TEXT                 PIC X(250).
000220     05  ANS-ORDER                PIC 9(02) OCCURS 10 TIMES.
000230     05  ANS-POINTS-SCORED        PIC S9(03)V99.
000240     05  FILLER                   PIC X(14).
