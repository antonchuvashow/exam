000010******************************************************************
000020*    COPY          : EXTEST1                                    *
000030*    APLICACION    : EXAMENES EN LINEA - MOTOR DE CALIFICACION  *
000040*    DESCRIPCION   : LAYOUT DEL MAESTRO DE EXAMENES (CATALOGO)  *
000050*                  : UN REGISTRO POR EXAMEN DEFINIDO EN EL      *
000060*                  : SISTEMA.  ARCHIVO TESTFILE, LINE SEQUENTIAL*
000070******************************************************************
000080*------------------> HISTORICO - MANUTENCAO <------------------*
000090* FECHA      PROGRAMADOR  TICKET    DESCRIPCION
000100* ---------- -----------  --------  ------------------------   *
000110* 04/03/1991 EDRD         EXGR-0001 LAYOUT INICIAL DEL MAESTRO  *     E001
000120*                                   DE EXAMENES                *      E001
000130******************************************************************
000140 01  REG-TEST.
000150     05  TEST-ID                  PIC 9(05).
000160     05  TEST-TITLE               PIC X(40).
000170     05  TEST-DURATION-MIN        PIC 9(04).
000180     05  TEST-MAX-WARNINGS        PIC 9(02).
000190     05  FILLER                   PIC X(09).
