000010******************************************************************
000020*    COPY          : EXQST1                                     *
000030*    APLICACION    : EXAMENES EN LINEA - MOTOR DE CALIFICACION  *
000040*    DESCRIPCION   : LAYOUT DEL MAESTRO DE PREGUNTAS.  CADA     *
000050*                  : PREGUNTA PERTENECE A UN EXAMEN (QST-TEST-ID*
000060*                  : APUNTA A TEST-ID) Y TRAE LOS PARAMETROS DE *
000070*                  : CALIFICACION PARA SU TIPO.  ARCHIVO        *
000080*                  : QSTFILE, LINE SEQUENTIAL, VIENE ORDENADO   *
000090*                  : POR QST-ID.                                *
000100******************************************************************
000110*------------------> HISTORICO - MANUTENCAO <------------------*
000120* FECHA      PROGRAMADOR  TICKET    DESCRIPCION
000130* ---------- -----------  --------  ------------------------   *
000140* 04/03/1991 EDRD         EXGR-0001 LAYOUT INICIAL DEL MAESTRO  *     E001
000150*                                   DE PREGUNTAS                *     E001
000160* 18/03/1991 EDRD         EXGR-0007 SE AGREGAN LOS PARAMETROS   *     E007
000170*                                   DE CALIFICACION DE TEXTO    *     E007
000180*                                   ABIERTO (UMBRALES U2)       *     E007
000190******************************************************************
000200 01  REG-QST.
000210     05  QST-ID                   PIC 9(05).
000220     05  QST-TEST-ID               PIC 9(05).
000230     05  QST-TYPE                 PIC X(08).
000240         88  QST-ES-SINGLE                  VALUE 'SINGLE  '.
000250         88  QST-ES-MULTIPLE                VALUE 'MULTIPLE'.
000260         88  QST-ES-NUMBER                  VALUE 'NUMBER  '.
000270         88  QST-ES-ORDER                    VALUE 'ORDER   '.
000280         88  QST-ES-TEXT                     VALUE 'TEXT    '.
000290         88  QST-ES-LONGTEXT                 VALUE 'LONGTEXT'.
000300     05  QST-POINTS               PIC 9(03).
000310     05  QST-TEXT                 PIC X(80).
000320     05  QST-TOLERANCE            PIC S9(05)V9(04).
000330     05  QST-CORRECT-ORDER        PIC 9(02) OCCURS 10 TIMES.
000340     05  QST-SEM-THRESHOLD        PIC V9(04).
000350     05  QST-FULL-CREDIT-THR      PIC V9(04).
000360     05  QST-INCORRECT-THR        PIC V9(04).
000370     05  QST-PENALTY-WEIGHT       PIC 9V9(04).
000380     05  QST-CORRECTION-FACTOR    PIC V9(04).
000390     05  QST-MIN-PARTIAL          PIC V9(04).
000400     05  QST-TOPK-INCORRECT       PIC 9(02).
000410     05  QST-ASPECT-WEIGHT        PIC V9(04).
000420     05  QST-LEN-PEN-MIN-RATIO    PIC V9(04).
000430     05  FILLER                   PIC X(15).
