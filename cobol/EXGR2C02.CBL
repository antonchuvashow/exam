000010******************************************************************
000020* FECHA       : 01/04/1991                                       *
000030* PROGRAMADOR : EDGAR DANIEL RAMIREZ DIVAS (EDRD)                *
000040* APLICACION  : EXAMENES EN LINEA - MOTOR DE CALIFICACION        *
000050* PROGRAMA    : EXGR2C02                                         *
000060* TIPO        : BATCH - SUBPROGRAMA (CALLED)                     *
000070* DESCRIPCION : CALIFICA UNA RESPUESTA DE TEXTO ABIERTO (TEXT O  *
000080*             : LONGTEXT) COMPARANDO SU SIMILITUD CONTRA LOS     *
000090*             : TEXTOS MODELO CORRECTOS E INCORRECTOS DE LA      *
000100*             : PREGUNTA.  RECIBE SUS PARAMETROS EN LINKAGE      *
000110*             : SECTION (COPY EXSIM1) Y REGRESA EL PUNTAJE EN    *
000120*             : LK-PUNTAJE-RESULTADO.                            *
000130* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE CALCULO EN MEMORIA)      *
000140* ACCION (ES) : C=CALIFICA RESPUESTA ABIERTA                     *
000150* INSTALADO   : 01/04/1991                                       *
000160* BPM/RATIONAL: 241107                                           *
000170* NOMBRE      : CALIFICADOR DE RESPUESTA ABIERTA POR SIMILITUD   *
000180* DESCRIPCION : MANTENIMIENTO                                    *
000190******************************************************************
000200*------------------> HISTORICO - MANUTENCAO <------------------*
000210* FECHA      PROGRAMADOR  TICKET    DESCRIPCION               *
000220* ---------- -----------  --------  ------------------------  *
000230* 01/04/1991 EDRD         EXGR-0005 VERSION INICIAL.  SIMILITUD *     E005
000240*                                   POR COINCIDENCIA DE         *     E005
000250*                                   PALABRAS (COEFICIENTE DE    *     E005
000260*                                   DICE) CONTRA TEXTOS CORREC- *     E005
000270*                                   TOS E INCORRECTOS.           *    E005
000280* 06/04/1991 EDRD         EXGR-0006 SE AGREGA LA REGLA DE       *     E006
000290*                                   PENALIZACION POR SIMILITUD  *     E006
000300*                                   CRUZADA CORRECTA/INCORRECTA.*     E006
000310* 10/04/1991 EDRD         EXGR-0007 SE AGREGA EL SPLIT POR       *    E007
000320*                                   ASPECTOS (ORACIONES) CUANDO  *    E007
000330*                                   LA PREGUNTA ES LONGTEXT.     *    E007
000340* 02/05/1991 EDRD         EXGR-0011 SE AGREGA LA PENALIZACION    *    E011
000350*                                   POR RATIO DE LONGITUD Y EL   *    E011
000360*                                   PISO DE CREDITO PARCIAL.     *    E011
000370* 21/05/1999 PEDR         EXGR-0013 AJUSTE MILENIO: EL CONTEO DE *    E013
000380*                                   PALABRAS NO DEBE DEPENDER DE *    E013
000390*                                   FORMATOS DE FECHA EN EL      *
000400*                                   TEXTO DE LA RESPUESTA (Y2K). *    E013
000410* 12/06/2006 PEDR         EXGR-0022 SOPORTE: SE AMPLIA EL TEXTO  *    E022
000420*                                   DE RESPUESTA A 250 POSICIONES*    E022
000430*                                   PARA RESPUESTAS LONGTEXT.    *    E022
000440* 19/06/2006 PEDR         EXGR-0024 REVISION DE CALIDAD: LA      *    E024
000450*                                   SIMILITUD CORRECTA NO USABA  *    E024
000460*                                   EL CONTEXTO DE LA PREGUNTA,  *    E024
000470*                                   LA CRUZADA CORRECTA/INCORREC-*    E024
000480*                                   TA NO SE CALCULABA, LAS      *    E024
000490*                                   REGLAS DURAS SE EVALUABAN    *    E024
000500*                                   SOBRE LA SIMILITUD YA MEZCLA-*    E024
000510*                                   DA CON ASPECTOS, EL SPLIT DE *    E024
000520*                                   ASPECTOS SE HACIA SOBRE LA   *    E024
000530*                                   RESPUESTA EN VEZ DE LOS      *    E024
000540*                                   TEXTOS CORRECTOS, FALTABA LA *    E024
000550*                                   NORMALIZACION POR UMBRAL Y LA*    E024
000560*                                   MEZCLA POR PESO DE ASPECTO, Y*    E024
000570*                                   EL PISO DE PARCIAL ANULABA EN*    E024
000580*                                   VEZ DE ELEVAR.  SE REESCRIBE *    E024
000590*                                   EL CALCULO COMPLETO CONFORME *    E024
000600*                                   A LA FICHA TECNICA DEL MOTOR *    E024
000610*                                   DE SIMILITUD.                *    E024
000620******************************************************************
000630
000640 IDENTIFICATION DIVISION.
000650 PROGRAM-ID. EXGR2C02.
000660 AUTHOR. EDGAR DANIEL RAMIREZ DIVAS.
000670 INSTALLATION. GERENCIA DE SISTEMAS - EXAMENES EN LINEA.
000680 DATE-WRITTEN. 01/04/1991.
000690 DATE-COMPILED.
000700 SECURITY. USO INTERNO UNICAMENTE - PROHIBIDA SU DIVULGACION.
000710******************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER. IBM-390.
000750 OBJECT-COMPUTER. IBM-390.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780
000790 DATA DIVISION.
000800 WORKING-STORAGE SECTION.
000810******************************************************************    E025
000820*          VARIABLES SUELTAS DE TRABAJO (HABITO DEL AREA)        *    E025
000830******************************************************************    E025
000840     77  WKS-TOTAL-ASPECTOS      PIC 9(02) COMP VALUE ZEROES.         E025
000850     77  WKS-IND-REGLA-DURA      PIC X(01) VALUE SPACE.               E025
000860         88 REGLA-FUERZA-CERO            VALUE '0'.                   E025
000870         88 REGLA-FUERZA-TOTAL           VALUE '1'.                   E025
000880         88 REGLA-NINGUNA                VALUE ' '.                   E025
000890******************************************************************
000900*        TABLA DE PALABRAS (TOKENS) DE UN TEXTO CUALQUIERA       *
000910******************************************************************
000920 01  WKS-TABLA-PALABRAS.
000930     05 WKS-TOTAL-PALABRAS      PIC 9(03) COMP VALUE ZEROES.
000940     05 WKS-PALABRA OCCURS 60 TIMES INDEXED BY WKS-PAL-IDX.
000950        10 WKS-PAL-TEXTO        PIC X(30).
000960        10 WKS-PAL-USADA        PIC 9(01).
000970           88 PAL-YA-USADA               VALUE 1.
000980        10 FILLER               PIC X(04).
000990     05 FILLER REDEFINES WKS-PALABRA.
001000        10 WKS-PALABRA-ALFA     PIC X(2100).
001010
001020 01  WKS-TABLA-PALABRAS-B.
001030     05 WKS-TOTAL-PALABRAS-B    PIC 9(03) COMP VALUE ZEROES.
001040     05 WKS-PALABRA-B OCCURS 60 TIMES INDEXED BY WKS-PALB-IDX.
001050        10 WKS-PALB-TEXTO       PIC X(30).
001060        10 WKS-PALB-USADA       PIC 9(01).
001070           88 PALB-YA-USADA              VALUE 1.
001080        10 FILLER               PIC X(04).
001090     05 FILLER REDEFINES WKS-PALABRA-B.
001100        10 WKS-PALABRA-B-ALFA   PIC X(2100).
001110******************************************************************
001120*          VARIABLES DE TRABAJO DE LA RUTINA DE SIMILITUD        *
001130******************************************************************
001140 01  WKS-VARIABLES-SIM.
001150     05 WKS-COINCIDENCIAS       PIC 9(03) COMP VALUE ZEROES.
001160     05 WKS-SIM-DICE            PIC S9(01)V9(04) VALUE ZEROES.
001170     05 WKS-SIM-CTX             PIC S9(01)V9(04) VALUE ZEROES.        E024
001180     05 WKS-SIM-NCTX            PIC S9(01)V9(04) VALUE ZEROES.        E024
001190     05 WKS-SIM-CORRECTA        PIC S9(01)V9(04) VALUE ZEROES.
001200     05 WKS-SIM-INCORRECTA      PIC S9(01)V9(04) VALUE ZEROES.
001210     05 WKS-SIM-SUMA-TOPK       PIC S9(03)V9(04) VALUE ZEROES.
001220     05 WKS-SIM-CORR-INC        PIC S9(01)V9(04) VALUE ZEROES.        E024
001230     05 WKS-SIM-TEMP OCCURS 10 TIMES PIC S9(01)V9(04).
001240     05 FILLER REDEFINES WKS-SIM-TEMP.
001250        10 WKS-SIM-TEMP-ALFA    PIC X(50).
001260     05 WKS-SIM-NORMALIZADA     PIC S9(01)V9(04) VALUE ZEROES.
001270     05 WKS-RATIO-DEN           PIC S9(01)V9(06) VALUE ZEROES.        E024
001280     05 WKS-SIM-PENALIZADA      PIC S9(01)V9(04) VALUE ZEROES.
001290     05 WKS-SIM-ASPECTO         PIC S9(01)V9(04) VALUE ZEROES.        E024
001300     05 WKS-SIM-COMBINADA       PIC S9(01)V9(04) VALUE ZEROES.
001310     05 WKS-RATIO-LONGITUD      PIC S9(02)V9(04) VALUE ZEROES.
001320     05 WKS-LONG-PENALIZACION   PIC S9(01)V9(04) VALUE ZEROES.        E024
001330     05 WKS-LONG-RESPUESTA      PIC 9(03) COMP VALUE ZEROES.
001340     05 WKS-LONG-TEXTO-A        PIC 9(03) COMP VALUE ZEROES.          E024
001350     05 WKS-LONG-TEXTO-B        PIC 9(03) COMP VALUE ZEROES.          E024
001360     05 WKS-LONG-SUMA-CORRECTAS PIC 9(05) COMP VALUE ZEROES.          E024
001370     05 WKS-LONG-PROM-CORRECTAS PIC S9(03)V9(04) VALUE ZEROES.        E024
001380     05 FILLER                  PIC X(06).
001390******************************************************************
001400*            INDICES Y CONTADORES DE TRABAJO (COMP)              *
001410******************************************************************
001420 01  WKS-CONTADORES-SIM.
001430     05 WKS-I                   PIC 9(04) COMP.
001440     05 WKS-J                   PIC 9(04) COMP.
001450     05 WKS-K                   PIC 9(04) COMP.
001460     05 WKS-IX-MODELO           PIC 9(04) COMP.
001470     05 WKS-IX-MODELO-ASP       PIC 9(04) COMP.                       E024
001480     05 WKS-IX-TOPK             PIC 9(04) COMP.
001490     05 WKS-IX-ASPECTO          PIC 9(04) COMP.
001500     05 WKS-IX-CRUCE-C          PIC 9(04) COMP.                       E024
001510     05 WKS-IX-CRUCE-I          PIC 9(04) COMP.                       E024
001520     05 FILLER                  PIC X(04).
001530******************************************************************
001540*        ASPECTOS (ORACIONES) DE LOS TEXTOS MODELO CORRECTOS     *    E024
001550******************************************************************
001560 01  WKS-TABLA-ASPECTOS.
001570     05 WKS-ASPECTO OCCURS 10 TIMES PIC X(250).
001580     05 WKS-ASPECTO-SIM OCCURS 10 TIMES PIC S9(01)V9(04).
001590     05 FILLER                  PIC X(04).
001600 01  WKS-TEXTO-RESTANTE-GRP.
001610     05 WKS-TEXTO-RESTANTE      PIC X(250) VALUE SPACES.
001620     05 FILLER                  PIC X(04).
001630 01  WKS-TEXTO-A-TRABAJO-GRP.                                         E024
001640     05 WKS-TEXTO-A-TRABAJO     PIC X(360) VALUE SPACES.              E024
001650     05 FILLER                  PIC X(04).
001660 01  WKS-TEXTO-TRABAJO-GRP.
001670     05 WKS-TEXTO-TRABAJO       PIC X(360) VALUE SPACES.              E024
001680     05 FILLER                  PIC X(04).
001690 01  WKS-SUMA-ASPECTOS-GRP.
001700     05 WKS-SUMA-ASPECTOS       PIC S9(02)V9(04) VALUE ZEROES.
001710     05 FILLER                  PIC X(04).
001720
001730 LINKAGE SECTION.
001740 COPY EXSIM1.
001750
001760 PROCEDURE DIVISION USING LK-PARAMETROS-U2.
001770******************************************************************
001780*               S E C C I O N    P R I N C I P A L
001790******************************************************************
001800 0000-PRINCIPAL SECTION.
001810     MOVE ZEROES TO LK-PUNTAJE-RESULTADO
001820     IF LK-RESPUESTA-TEXTO = SPACES
001830        GOBACK
001840     END-IF
001850     PERFORM 1000-DESPACHA-MODALIDAD
001860             THRU 1000-DESPACHA-MODALIDAD-E
001870     GOBACK.
001880 0000-PRINCIPAL-E. EXIT.
001890
001900******************************************************************    E024
001910*  ORQUESTA EL ALGORITMO U2 COMPLETO: CALCULA LAS SIMILITUDES    *    E024
001920*  BASE (CORRECTA/INCORRECTA/CRUZADA), APLICA LAS REGLAS DURAS   *    E024
001930*  (CREDITO TOTAL O CERO INMEDIATOS) Y, SI NINGUNA APLICA,       *    E024
001940*  CONTINUA CON ASPECTOS, NORMALIZACION, PENALIZACION Y PISO DE  *    E024
001950*  LONGITUD ANTES DE TRADUCIR EL RESULTADO A PUNTAJE.            *    E024
001960******************************************************************    E024
001970 1000-DESPACHA-MODALIDAD SECTION.                                     E024
001980     PERFORM 2000-EVALUA-TEXTO THRU 2000-EVALUA-TEXTO-E               E024
001990     PERFORM 2700-REGLAS-DURAS THRU 2700-REGLAS-DURAS-E               E024
002000     EVALUATE TRUE                                                    E024
002010         WHEN REGLA-FUERZA-CERO                                       E024
002020             MOVE ZEROES TO WKS-SIM-COMBINADA                         E024
002030         WHEN REGLA-FUERZA-TOTAL                                      E024
002040             MOVE 1 TO WKS-SIM-COMBINADA                              E024
002050         WHEN OTHER                                                   E024
002060             PERFORM 1100-PARTE-EN-ASPECTOS                           E024
002070                     THRU 1100-PARTE-EN-ASPECTOS-E                    E024
002080             PERFORM 1200-COMBINA-RESULTADO                           E024
002090                     THRU 1200-COMBINA-RESULTADO-E                    E024
002100     END-EVALUATE                                                     E024
002110     PERFORM 3000-CALCULA-PUNTAJE THRU 3000-CALCULA-PUNTAJE-E.        E024
002120 1000-DESPACHA-MODALIDAD-E. EXIT.
002130
002140******************************************************************    E024
002150*  PARTE CADA TEXTO MODELO CORRECTO EN ORACIONES (ASPECTOS),     *    E024
002160*  SEPARANDO POR PUNTO, SIGNO DE EXCLAMACION O DE INTERROGACION. *    E024
002170*  LAS ORACIONES EN BLANCO NO SE CUENTAN COMO ASPECTO.           *    E024
002180******************************************************************    E024
002190 1100-PARTE-EN-ASPECTOS SECTION.                                      E024
002200     MOVE ZEROES TO WKS-TOTAL-ASPECTOS                                E024
002210     PERFORM 1105-PARTE-TEXTO-CORRECTO VARYING WKS-IX-MODELO-ASP      E024
002220             FROM 1 BY 1                                              E024
002230             UNTIL WKS-IX-MODELO-ASP > LK-TOTAL-CORRECTAS OR          E024
002240                   WKS-TOTAL-ASPECTOS = 10.                           E024
002250 1100-PARTE-EN-ASPECTOS-E. EXIT.
002260
002270 1105-PARTE-TEXTO-CORRECTO SECTION.                                   E024
002280     MOVE LK-TEXTOS-CORRECTOS (WKS-IX-MODELO-ASP)                     E024
002290         TO WKS-TEXTO-RESTANTE                                        E024
002300     PERFORM 1101-EXTRAE-UN-ASPECTO THRU 1101-EXTRAE-UN-ASPECTO-E     E024
002310         UNTIL WKS-TEXTO-RESTANTE = SPACES OR                         E024
002320               WKS-TOTAL-ASPECTOS = 10.                               E024
002330 1105-PARTE-TEXTO-CORRECTO-E. EXIT.                                   E024
002340
002350 1101-EXTRAE-UN-ASPECTO SECTION.
002360     MOVE SPACES TO WKS-TEXTO-TRABAJO                                 E024
002370     UNSTRING WKS-TEXTO-RESTANTE DELIMITED BY '.' OR '!' OR '?'
002380              INTO WKS-TEXTO-TRABAJO                                  E024
002390              WITH POINTER WKS-I
002400     IF WKS-TEXTO-TRABAJO NOT = SPACES AND                            E024
002410        WKS-TOTAL-ASPECTOS < 10                                       E024
002420        ADD 1 TO WKS-TOTAL-ASPECTOS                                   E024
002430        MOVE WKS-TEXTO-TRABAJO TO WKS-ASPECTO (WKS-TOTAL-ASPECTOS)    E024
002440     END-IF                                                           E024
002450     IF WKS-I > 250
002460        MOVE SPACES TO WKS-TEXTO-RESTANTE
002470     ELSE
002480        MOVE WKS-TEXTO-RESTANTE (WKS-I:) TO WKS-TEXTO-TRABAJO
002490        MOVE WKS-TEXTO-TRABAJO TO WKS-TEXTO-RESTANTE
002500     END-IF.
002510 1101-EXTRAE-UN-ASPECTO-E. EXIT.
002520
002530******************************************************************    E024
002540*  PROMEDIA LA SIMILITUD CONTEXTUALIZADA (SIMQ) DE LA RESPUESTA  *    E024
002550*  CONTRA CADA ASPECTO (ORACION DE UN TEXTO CORRECTO).           *    E024
002560******************************************************************    E024
002570 1200-COMBINA-RESULTADO SECTION.                                      E024
002580     MOVE ZEROES TO WKS-SUMA-ASPECTOS                                 E024
002590     IF WKS-TOTAL-ASPECTOS = ZEROES                                   E024
002600        MOVE ZEROES TO WKS-SIM-ASPECTO                                E024
002610     ELSE                                                             E024
002620        PERFORM 1210-EVALUA-ASPECTO VARYING WKS-IX-ASPECTO            E024
002630                FROM 1 BY 1                                           E024
002640                UNTIL WKS-IX-ASPECTO > WKS-TOTAL-ASPECTOS             E024
002650        COMPUTE WKS-SIM-ASPECTO ROUNDED =                             E024
002660                WKS-SUMA-ASPECTOS / WKS-TOTAL-ASPECTOS                E024
002670     END-IF                                                           E024
002680     PERFORM 2900-NORMALIZA THRU 2900-NORMALIZA-E                     E024
002690     PERFORM 2950-PENALIZA THRU 2950-PENALIZA-E                       E024
002700     PERFORM 2980-PENALIZA-LONGITUD THRU 2980-PENALIZA-LONGITUD-E     E024
002710     COMPUTE WKS-SIM-COMBINADA ROUNDED =                              E024
002720             ((1 - LK-PESO-ASPECTO) * WKS-SIM-NORMALIZADA *           E024
002730              (1 - WKS-SIM-PENALIZADA)) +                             E024
002740             (LK-PESO-ASPECTO * WKS-SIM-ASPECTO)                      E024
002750     IF WKS-SIM-COMBINADA < ZEROES                                    E024
002760        MOVE ZEROES TO WKS-SIM-COMBINADA                              E024
002770     END-IF                                                           E024
002780     COMPUTE WKS-SIM-COMBINADA ROUNDED =                              E024
002790             WKS-SIM-COMBINADA * WKS-LONG-PENALIZACION                E024
002800     IF WKS-SIM-COMBINADA > ZEROES AND                                E024
002810        LK-MINIMO-PARCIAL > ZEROES AND                                E024
002820        WKS-SIM-COMBINADA < LK-MINIMO-PARCIAL                         E024
002830        MOVE LK-MINIMO-PARCIAL TO WKS-SIM-COMBINADA                   E024
002840     END-IF                                                           E024
002850     IF WKS-SIM-COMBINADA > 1                                         E024
002860        MOVE 1 TO WKS-SIM-COMBINADA                                   E024
002870     END-IF.                                                          E024
002880 1200-COMBINA-RESULTADO-E. EXIT.                                      E024
002890
002900 1210-EVALUA-ASPECTO SECTION.                                         E024
002910     PERFORM 2161-ARMA-PREFIJO-A THRU 2161-ARMA-PREFIJO-A-E           E024
002920     PERFORM 2163-ARMA-PREFIJO-ASPECTO                                E024
002930             THRU 2163-ARMA-PREFIJO-ASPECTO-E                         E024
002940     PERFORM 2150-SIMILITUD-DICE THRU 2150-SIMILITUD-DICE-E           E024
002950     MOVE WKS-SIM-DICE TO WKS-ASPECTO-SIM (WKS-IX-ASPECTO)            E024
002960     ADD WKS-SIM-DICE TO WKS-SUMA-ASPECTOS.                           E024
002970 1210-EVALUA-ASPECTO-E. EXIT.                                         E024
002980
002990******************************************************************
003000*   CALCULA LAS SIMILITUDES BASE DE LA RESPUESTA: CORRECTA       *    E024
003010*   (MEZCLA SIMQ/SIM), INCORRECTA (PROMEDIO TOP-K) Y CRUZADA     *    E024
003020*   CORRECTA/INCORRECTA (INDEPENDIENTE DE LA RESPUESTA).         *    E024
003030******************************************************************
003040 2000-EVALUA-TEXTO SECTION.
003050     PERFORM 2050-CUENTA-LONGITUD-RESPUESTA                           E024
003060             THRU 2050-CUENTA-LONGITUD-RESPUESTA-E                    E024
003070     MOVE ZEROES TO WKS-SIM-NCTX WKS-SIM-CTX                          E024
003080                     WKS-LONG-SUMA-CORRECTAS                          E024
003090     PERFORM 2200-COMPARA-CORRECTOS VARYING WKS-IX-MODELO
003100             FROM 1 BY 1
003110             UNTIL WKS-IX-MODELO > LK-TOTAL-CORRECTAS
003120     COMPUTE WKS-SIM-CORRECTA ROUNDED =                               E024
003130             (0.75 * WKS-SIM-CTX) + (0.25 * WKS-SIM-NCTX)             E024
003140     IF LK-TOTAL-CORRECTAS = ZEROES                                   E024
003150        MOVE ZEROES TO WKS-LONG-PROM-CORRECTAS                        E024
003160     ELSE                                                             E024
003170        COMPUTE WKS-LONG-PROM-CORRECTAS ROUNDED =                     E024
003180                WKS-LONG-SUMA-CORRECTAS / LK-TOTAL-CORRECTAS          E024
003190     END-IF                                                           E024
003200     MOVE ZEROES TO WKS-IX-TOPK WKS-SIM-SUMA-TOPK
003210     MOVE SPACES TO WKS-SIM-TEMP-ALFA
003220     PERFORM 2300-COMPARA-INCORRECTOS VARYING WKS-IX-MODELO
003230             FROM 1 BY 1
003240             UNTIL WKS-IX-MODELO > LK-TOTAL-INCORRECTAS
003250     PERFORM 2400-PROMEDIO-TOPK THRU 2400-PROMEDIO-TOPK-E
003260     PERFORM 2600-CALCULA-SIM-CORR-INC                                E024
003270             THRU 2600-CALCULA-SIM-CORR-INC-E.                        E024
003280 2000-EVALUA-TEXTO-E. EXIT.
003290
003300 2050-CUENTA-LONGITUD-RESPUESTA SECTION.                              E024
003310     MOVE LK-RESPUESTA-TEXTO TO WKS-TEXTO-A-TRABAJO                   E024
003320     PERFORM 2100-PARTE-PALABRAS-A THRU 2100-PARTE-PALABRAS-A-E       E024
003330     MOVE WKS-LONG-TEXTO-A TO WKS-LONG-RESPUESTA.                     E024
003340 2050-CUENTA-LONGITUD-RESPUESTA-E. EXIT.                              E024
003350
003360 2100-PARTE-PALABRAS-A SECTION.                                       E024
003370     MOVE ZEROES TO WKS-TOTAL-PALABRAS
003380     MOVE SPACES TO WKS-PALABRA-ALFA
003390     UNSTRING WKS-TEXTO-A-TRABAJO DELIMITED BY ALL SPACE              E024
003400              INTO WKS-PAL-TEXTO (1)  WKS-PAL-TEXTO (2)
003410                   WKS-PAL-TEXTO (3)  WKS-PAL-TEXTO (4)
003420                   WKS-PAL-TEXTO (5)  WKS-PAL-TEXTO (6)
003430                   WKS-PAL-TEXTO (7)  WKS-PAL-TEXTO (8)
003440                   WKS-PAL-TEXTO (9)  WKS-PAL-TEXTO (10)
003450                   WKS-PAL-TEXTO (11) WKS-PAL-TEXTO (12)
003460                   WKS-PAL-TEXTO (13) WKS-PAL-TEXTO (14)
003470                   WKS-PAL-TEXTO (15) WKS-PAL-TEXTO (16)
003480                   WKS-PAL-TEXTO (17) WKS-PAL-TEXTO (18)
003490                   WKS-PAL-TEXTO (19) WKS-PAL-TEXTO (20)
003500     MOVE ZEROES TO WKS-LONG-TEXTO-A                                  E024
003510     PERFORM 2110-CUENTA-PALABRA-A VARYING WKS-I FROM 1 BY 1          E024
003520             UNTIL WKS-I > 20.
003530 2100-PARTE-PALABRAS-A-E. EXIT.                                       E024
003540
003550 2110-CUENTA-PALABRA-A SECTION.                                       E024
003560     IF WKS-PAL-TEXTO (WKS-I) NOT = SPACES
003570        ADD 1 TO WKS-LONG-TEXTO-A                                     E024
003580        MOVE WKS-I TO WKS-TOTAL-PALABRAS
003590     END-IF.
003600 2110-CUENTA-PALABRA-A-E. EXIT.                                       E024
003610
003620******************************************************************
003630*   COEFICIENTE DE DICE ENTRE DOS TEXTOS CUALESQUIERA X (EN      *    E024
003640*   WKS-TEXTO-A-TRABAJO) Y Y (EN WKS-TEXTO-TRABAJO):             *    E024
003650*   2 * PALABRAS-EN-COMUN / (PALABRAS-X + PALABRAS-Y)            *    E024
003660******************************************************************
003670 2150-SIMILITUD-DICE SECTION.
003680     PERFORM 2100-PARTE-PALABRAS-A THRU 2100-PARTE-PALABRAS-A-E       E024
003690     MOVE ZEROES TO WKS-TOTAL-PALABRAS-B WKS-COINCIDENCIAS
003700     MOVE SPACES TO WKS-PALABRA-B-ALFA
003710     UNSTRING WKS-TEXTO-TRABAJO DELIMITED BY ALL SPACE
003720              INTO WKS-PALB-TEXTO (1)  WKS-PALB-TEXTO (2)
003730                   WKS-PALB-TEXTO (3)  WKS-PALB-TEXTO (4)
003740                   WKS-PALB-TEXTO (5)  WKS-PALB-TEXTO (6)
003750                   WKS-PALB-TEXTO (7)  WKS-PALB-TEXTO (8)
003760                   WKS-PALB-TEXTO (9)  WKS-PALB-TEXTO (10)
003770                   WKS-PALB-TEXTO (11) WKS-PALB-TEXTO (12)
003780                   WKS-PALB-TEXTO (13) WKS-PALB-TEXTO (14)
003790                   WKS-PALB-TEXTO (15) WKS-PALB-TEXTO (16)
003800                   WKS-PALB-TEXTO (17) WKS-PALB-TEXTO (18)
003810                   WKS-PALB-TEXTO (19) WKS-PALB-TEXTO (20)
003820     MOVE ZEROES TO WKS-LONG-TEXTO-B
003830     PERFORM 2151-CUENTA-PALABRA-B VARYING WKS-J FROM 1 BY 1
003840             UNTIL WKS-J > 20
003850     PERFORM 2152-BUSCA-COINCIDENCIA VARYING WKS-I FROM 1 BY 1
003860             UNTIL WKS-I > WKS-TOTAL-PALABRAS
003870     IF (WKS-LONG-TEXTO-A + WKS-LONG-TEXTO-B) = ZEROES                E024
003880        MOVE ZEROES TO WKS-SIM-DICE
003890     ELSE
003900        COMPUTE WKS-SIM-DICE ROUNDED =
003910                (2 * WKS-COINCIDENCIAS) /
003920                (WKS-LONG-TEXTO-A + WKS-LONG-TEXTO-B)                 E024
003930     END-IF.
003940 2150-SIMILITUD-DICE-E. EXIT.
003950
003960 2151-CUENTA-PALABRA-B SECTION.
003970     IF WKS-PALB-TEXTO (WKS-J) NOT = SPACES
003980        ADD 1 TO WKS-LONG-TEXTO-B
003990        MOVE ZEROES TO WKS-PALB-USADA (WKS-J)
004000     END-IF.
004010 2151-CUENTA-PALABRA-B-E. EXIT.
004020
004030 2152-BUSCA-COINCIDENCIA SECTION.
004040     IF WKS-PAL-TEXTO (WKS-I) NOT = SPACES
004050        MOVE ZEROES TO WKS-J
004060        PERFORM 2153-COMPARA-PALABRA-B VARYING WKS-J
004070                FROM 1 BY 1
004080                UNTIL WKS-J > 20 OR PALB-YA-USADA (WKS-J)
004090     END-IF.
004100 2152-BUSCA-COINCIDENCIA-E. EXIT.
004110
004120 2153-COMPARA-PALABRA-B SECTION.
004130     IF WKS-PALB-TEXTO (WKS-J) = WKS-PAL-TEXTO (WKS-I) AND
004140        WKS-PALB-TEXTO (WKS-J) NOT = SPACES
004150        ADD 1 TO WKS-COINCIDENCIAS
004160        MOVE 1 TO WKS-PALB-USADA (WKS-J)
004170     END-IF.
004180 2153-COMPARA-PALABRA-B-E. EXIT.
004190
004200******************************************************************    E024
004210*  ARMA LAS FORMAS CONTEXTUALIZADAS (SIMQ) ANTEPONIENDO LA       *    E024
004220*  PREGUNTA AL TEXTO: 'Q: <PREGUNTA> / A: <TEXTO>'.              *    E024
004230******************************************************************    E024
004240 2161-ARMA-PREFIJO-A SECTION.                                         E024
004250     STRING 'Q: '               DELIMITED BY SIZE                     E024
004260            LK-PREGUNTA-TEXTO   DELIMITED BY SIZE                     E024
004270            ' / A: '            DELIMITED BY SIZE                     E024
004280            LK-RESPUESTA-TEXTO  DELIMITED BY SIZE                     E024
004290       INTO WKS-TEXTO-A-TRABAJO                                       E024
004300     END-STRING.                                                      E024
004310 2161-ARMA-PREFIJO-A-E. EXIT.                                         E024
004320
004330 2162-ARMA-PREFIJO-CORRECTA SECTION.                                  E024
004340     STRING 'Q: '               DELIMITED BY SIZE                     E024
004350            LK-PREGUNTA-TEXTO   DELIMITED BY SIZE                     E024
004360            ' / A: '            DELIMITED BY SIZE                     E024
004370            LK-TEXTOS-CORRECTOS (WKS-IX-MODELO) DELIMITED BY SIZE     E024
004380       INTO WKS-TEXTO-TRABAJO                                         E024
004390     END-STRING.                                                      E024
004400 2162-ARMA-PREFIJO-CORRECTA-E. EXIT.                                  E024
004410
004420 2163-ARMA-PREFIJO-ASPECTO SECTION.                                   E024
004430     STRING 'Q: '               DELIMITED BY SIZE                     E024
004440            LK-PREGUNTA-TEXTO   DELIMITED BY SIZE                     E024
004450            ' / A: '            DELIMITED BY SIZE                     E024
004460            WKS-ASPECTO (WKS-IX-ASPECTO) DELIMITED BY SIZE            E024
004470       INTO WKS-TEXTO-TRABAJO                                         E024
004480     END-STRING.                                                      E024
004490 2163-ARMA-PREFIJO-ASPECTO-E. EXIT.                                   E024
004500
004510******************************************************************    E024
004520*  CONTRA CADA CORRECTA SE OBTIENEN SIM (SIN CONTEXTO) Y SIMQ    *    E024
004530*  (CON CONTEXTO); SE CONSERVAN LOS MAXIMOS DE CADA UNA Y SE     *    E024
004540*  ACUMULA LA LONGITUD EN PALABRAS PARA EL PROMEDIO DEL PASO 8.  *    E024
004550******************************************************************    E024
004560 2200-COMPARA-CORRECTOS SECTION.
004570     MOVE LK-RESPUESTA-TEXTO TO WKS-TEXTO-A-TRABAJO                   E024
004580     MOVE LK-TEXTOS-CORRECTOS (WKS-IX-MODELO) TO WKS-TEXTO-TRABAJO
004590     PERFORM 2150-SIMILITUD-DICE THRU 2150-SIMILITUD-DICE-E
004600     ADD WKS-LONG-TEXTO-B TO WKS-LONG-SUMA-CORRECTAS                  E024
004610     IF WKS-SIM-DICE > WKS-SIM-NCTX                                   E024
004620        MOVE WKS-SIM-DICE TO WKS-SIM-NCTX                             E024
004630     END-IF                                                           E024
004640     PERFORM 2161-ARMA-PREFIJO-A THRU 2161-ARMA-PREFIJO-A-E           E024
004650     PERFORM 2162-ARMA-PREFIJO-CORRECTA                               E024
004660             THRU 2162-ARMA-PREFIJO-CORRECTA-E                        E024
004670     PERFORM 2150-SIMILITUD-DICE THRU 2150-SIMILITUD-DICE-E           E024
004680     IF WKS-SIM-DICE > WKS-SIM-CTX                                    E024
004690        MOVE WKS-SIM-DICE TO WKS-SIM-CTX                              E024
004700     END-IF.                                                          E024
004710 2200-COMPARA-CORRECTOS-E. EXIT.
004720
004730******************************************************************
004740*  CONTRA INCORRECTOS SE GUARDAN LAS SIMILITUDES DE LOS TOP-K    *
004750*  MAS ALTAS PARA PROMEDIARLAS (CASTIGO POR CERCANIA A VARIOS    *
004760*  DISTRACTORES, NO SOLO AL PEOR).  SIN CONTEXTO DE PREGUNTA.    *    E024
004770******************************************************************
004780 2300-COMPARA-INCORRECTOS SECTION.
004790     MOVE LK-RESPUESTA-TEXTO TO WKS-TEXTO-A-TRABAJO                   E024
004800     MOVE LK-TEXTOS-INCORRECTOS (WKS-IX-MODELO) TO
004810          WKS-TEXTO-TRABAJO
004820     PERFORM 2150-SIMILITUD-DICE THRU 2150-SIMILITUD-DICE-E
004830     PERFORM 2310-INSERTA-TOPK THRU 2310-INSERTA-TOPK-E.
004840 2300-COMPARA-INCORRECTOS-E. EXIT.
004850
004860 2310-INSERTA-TOPK SECTION.
004870     IF WKS-IX-TOPK < LK-TOP-K-INCORRECTAS AND
004880        WKS-IX-TOPK < 10
004890        ADD 1 TO WKS-IX-TOPK
004900        MOVE WKS-SIM-DICE TO WKS-SIM-TEMP (WKS-IX-TOPK)
004910     ELSE
004920        MOVE ZEROES TO WKS-K
004930        PERFORM 2311-BUSCA-MENOR-TOPK VARYING WKS-I FROM 1 BY 1
004940                UNTIL WKS-I > WKS-IX-TOPK
004950        IF WKS-K NOT = ZEROES AND
004960           WKS-SIM-DICE > WKS-SIM-TEMP (WKS-K)
004970           MOVE WKS-SIM-DICE TO WKS-SIM-TEMP (WKS-K)
004980        END-IF
004990     END-IF.
005000 2310-INSERTA-TOPK-E. EXIT.
005010
005020 2311-BUSCA-MENOR-TOPK SECTION.
005030     IF WKS-K = ZEROES OR
005040        WKS-SIM-TEMP (WKS-I) < WKS-SIM-TEMP (WKS-K)
005050        MOVE WKS-I TO WKS-K
005060     END-IF.
005070 2311-BUSCA-MENOR-TOPK-E. EXIT.
005080
005090 2400-PROMEDIO-TOPK SECTION.
005100     MOVE ZEROES TO WKS-SIM-INCORRECTA
005110     IF WKS-IX-TOPK NOT = ZEROES
005120        MOVE ZEROES TO WKS-SIM-SUMA-TOPK
005130        PERFORM 2410-SUMA-TOPK VARYING WKS-I FROM 1 BY 1
005140                UNTIL WKS-I > WKS-IX-TOPK
005150        COMPUTE WKS-SIM-INCORRECTA ROUNDED =
005160                WKS-SIM-SUMA-TOPK / WKS-IX-TOPK
005170     END-IF.
005180 2400-PROMEDIO-TOPK-E. EXIT.
005190
005200 2410-SUMA-TOPK SECTION.
005210     ADD WKS-SIM-TEMP (WKS-I) TO WKS-SIM-SUMA-TOPK.
005220 2410-SUMA-TOPK-E. EXIT.
005230
005240******************************************************************    E024
005250*  SIMILITUD CRUZADA CORRECTA/INCORRECTA: EL MAXIMO DE SIM ENTRE *    E024
005260*  CUALQUIER TEXTO CORRECTO Y CUALQUIER TEXTO INCORRECTO, SIN    *    E024
005270*  INTERVENCION DE LA RESPUESTA DEL CANDIDATO.                  *     E024
005280******************************************************************    E024
005290 2600-CALCULA-SIM-CORR-INC SECTION.                                   E024
005300     MOVE ZEROES TO WKS-SIM-CORR-INC                                  E024
005310     IF LK-TOTAL-CORRECTAS > ZEROES AND                               E024
005320        LK-TOTAL-INCORRECTAS > ZEROES                                 E024
005330        PERFORM 2610-RECORRE-CORRECTAS VARYING WKS-IX-CRUCE-C         E024
005340                FROM 1 BY 1                                           E024
005350                UNTIL WKS-IX-CRUCE-C > LK-TOTAL-CORRECTAS             E024
005360     END-IF.                                                          E024
005370 2600-CALCULA-SIM-CORR-INC-E. EXIT.                                   E024
005380
005390 2610-RECORRE-CORRECTAS SECTION.                                      E024
005400     MOVE LK-TEXTOS-CORRECTOS (WKS-IX-CRUCE-C)                        E024
005410         TO WKS-TEXTO-A-TRABAJO                                       E024
005420     PERFORM 2620-RECORRE-INCORRECTAS VARYING WKS-IX-CRUCE-I          E024
005430             FROM 1 BY 1                                              E024
005440             UNTIL WKS-IX-CRUCE-I > LK-TOTAL-INCORRECTAS.             E024
005450 2610-RECORRE-CORRECTAS-E. EXIT.                                      E024
005460
005470 2620-RECORRE-INCORRECTAS SECTION.                                    E024
005480     MOVE LK-TEXTOS-INCORRECTOS (WKS-IX-CRUCE-I)                      E024
005490         TO WKS-TEXTO-TRABAJO                                         E024
005500     PERFORM 2150-SIMILITUD-DICE THRU 2150-SIMILITUD-DICE-E           E024
005510     IF WKS-SIM-DICE > WKS-SIM-CORR-INC                               E024
005520        MOVE WKS-SIM-DICE TO WKS-SIM-CORR-INC                         E024
005530     END-IF.                                                          E024
005540 2620-RECORRE-INCORRECTAS-E. EXIT.                                    E024
005550
005560******************************************************************    E024
005570*  REGLAS DURAS SOBRE LAS SIMILITUDES CRUDAS (ANTES DE ASPECTOS, *    E024
005580*  NORMALIZACION, PENALIZACION O PISO DE LONGITUD): SI LA        *    E024
005590*  INCORRECTA ALCANZA EL UMBRAL, CERO; SI NO, SI LA CORRECTA     *    E024
005600*  ALCANZA EL UMBRAL DE CREDITO TOTAL, PUNTAJE COMPLETO.         *    E024
005610******************************************************************    E024
005620 2700-REGLAS-DURAS SECTION.                                           E024
005630     MOVE SPACE TO WKS-IND-REGLA-DURA                                 E024
005640     IF WKS-SIM-INCORRECTA >= LK-UMBRAL-INCORRECTO                    E024
005650        MOVE '0' TO WKS-IND-REGLA-DURA                                E024
005660     ELSE                                                             E024
005670        IF WKS-SIM-CORRECTA >= LK-UMBRAL-CREDITO-TOTAL                E024
005680           MOVE '1' TO WKS-IND-REGLA-DURA                             E024
005690        END-IF                                                        E024
005700     END-IF.                                                          E024
005710 2700-REGLAS-DURAS-E. EXIT.                                           E024
005720
005730******************************************************************    E024
005740*  NORMALIZA LA SIMILITUD CORRECTA RESPECTO AL UMBRAL DE         *    E024
005750*  SEMEJANZA MINIMA: 0 POR DEBAJO DEL UMBRAL, 1 EN EL MAXIMO.    *    E024
005760******************************************************************    E024
005770 2900-NORMALIZA SECTION.                                              E024
005780     COMPUTE WKS-SIM-NORMALIZADA ROUNDED =                            E024
005790             WKS-SIM-CORRECTA - LK-UMBRAL-SEM                         E024
005800     IF WKS-SIM-NORMALIZADA < ZEROES                                  E024
005810        MOVE ZEROES TO WKS-SIM-NORMALIZADA                            E024
005820     ELSE                                                             E024
005830        COMPUTE WKS-RATIO-DEN ROUNDED = 1 - LK-UMBRAL-SEM             E024
005840        IF WKS-RATIO-DEN < 0.000001                                   E024
005850           MOVE 0.000001 TO WKS-RATIO-DEN                             E024
005860        END-IF                                                        E024
005870        COMPUTE WKS-SIM-NORMALIZADA ROUNDED =                         E024
005880                WKS-SIM-NORMALIZADA / WKS-RATIO-DEN                   E024
005890     END-IF.                                                          E024
005900 2900-NORMALIZA-E. EXIT.                                              E024
005910
005920******************************************************************    E024
005930*  PENALIZACION POR CERCANIA A LOS DISTRACTORES, CORREGIDA POR   *    E024
005940*  LA SIMILITUD CRUZADA CORRECTA/INCORRECTA (SI LOS DISTRACTORES *    E024
005950*  YA SE PARECEN A LO CORRECTO, LA PENALIZACION SE ATENUA).      *    E024
005960******************************************************************    E024
005970 2950-PENALIZA SECTION.                                               E024
005980     COMPUTE WKS-SIM-PENALIZADA ROUNDED =                             E024
005990             WKS-SIM-INCORRECTA -                                     E024
006000             (LK-FACTOR-CORRECCION * WKS-SIM-CORR-INC)                E024
006010     IF WKS-SIM-PENALIZADA < ZEROES                                   E024
006020        MOVE ZEROES TO WKS-SIM-PENALIZADA                             E024
006030     END-IF                                                           E024
006040     COMPUTE WKS-SIM-PENALIZADA ROUNDED =                             E024
006050             LK-PESO-PENALIZACION * WKS-SIM-PENALIZADA                E024
006060     IF WKS-SIM-PENALIZADA > 1                                        E024
006070        MOVE 1 TO WKS-SIM-PENALIZADA                                  E024
006080     END-IF.                                                          E024
006090 2950-PENALIZA-E. EXIT.                                               E024
006100
006110******************************************************************    E024
006120*  PENALIZACION POR LONGITUD: SI LA RESPUESTA ES MUCHO MAS CORTA *    E024
006130*  QUE EL PROMEDIO DE LAS CORRECTAS (RATIO MENOR AL MINIMO), SE  *    E024
006140*  REDUCE EL RESULTADO EN PROPORCION AL RATIO SOBRE EL MINIMO.   *    E024
006150******************************************************************    E024
006160 2980-PENALIZA-LONGITUD SECTION.                                      E024
006170     IF WKS-LONG-PROM-CORRECTAS = ZEROES                              E024
006180        MOVE 1 TO WKS-LONG-PENALIZACION                               E024
006190     ELSE                                                             E024
006200        COMPUTE WKS-RATIO-LONGITUD ROUNDED =                          E024
006210                WKS-LONG-RESPUESTA / WKS-LONG-PROM-CORRECTAS          E024
006220        IF WKS-RATIO-LONGITUD < LK-RATIO-MIN-LONGITUD                 E024
006230           COMPUTE WKS-LONG-PENALIZACION ROUNDED =                    E024
006240                   WKS-RATIO-LONGITUD / LK-RATIO-MIN-LONGITUD         E024
006250           IF WKS-LONG-PENALIZACION < ZEROES                          E024
006260              MOVE ZEROES TO WKS-LONG-PENALIZACION                    E024
006270           END-IF                                                     E024
006280        ELSE                                                          E024
006290           MOVE 1 TO WKS-LONG-PENALIZACION                            E024
006300        END-IF                                                        E024
006310     END-IF.                                                          E024
006320 2980-PENALIZA-LONGITUD-E. EXIT.                                      E024
006330
006340******************************************************************
006350*   TRADUCE LA SIMILITUD FINAL (YA EN [0,1]) AL PUNTAJE DE LA    *    E024
006360*   PREGUNTA.                                                    *    E024
006370******************************************************************
006380 3000-CALCULA-PUNTAJE SECTION.
006390     COMPUTE LK-PUNTAJE-RESULTADO ROUNDED =                           E024
006400             LK-PUNTOS-PREGUNTA * WKS-SIM-COMBINADA.                  E024
006410 3000-CALCULA-PUNTAJE-E. EXIT.
